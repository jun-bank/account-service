000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTBAT.
000300 AUTHOR.        R K HUANG.
000400 INSTALLATION.  RETAIL BANKING SYSTEMS - ACCOUNT SERVICES.
000500 DATE-WRITTEN.  92-04-14.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*        ACCTBAT IS THE NIGHTLY ACCOUNT-MAINTENANCE STEP.  IT
001100*        READS THE DAY'S TRANSACTION-FILE IN ARRIVAL ORDER
001200*        AGAINST THE ACCOUNT-MASTER, APPLIES THE OPEN / DEPOSIT /
001300*        WITHDRAW / FREEZE / DORMANT / ACTIVATE / CLOSE RULES TO
001400*        EACH, POSTS THE RESULT BACK TO THE MASTER, WRITES ONE
001500*        RESULT-FILE RECORD PER TRANSACTION, AND AT END OF RUN
001600*        PRINTS A SUMMARY REPORT OF OK/REJECTED COUNTS AND
001700*        WITHDRAWN/DEPOSITED TOTALS BY ACCOUNT TYPE.
001800*
001805*        REJECT CODES POSTED TO RES-ERROR-CODE (SEE RESREC.CPY    *
001806*        FOR THE FULL 88-LEVEL CATALOG) - LISTED HERE SO A READER *
001807*        DOES NOT HAVE TO HUNT THROUGH EVERY RULE PARAGRAPH TO    *
001808*        FIND WHAT EACH ONE MEANS:                                *
001809*           ACCOUNT_001 - BAD ACCT-ID FORMAT (ACCTCHK FUNCTION I) *
001811*           ACCOUNT_002 - BAD ACCT-NUMBER FORMAT/LUHN (FUNCTION V)*
001812*           ACCOUNT_003 - OPEN: ACCOUNT-TYPE NOT ON POLICY TABLE  *
001813*           ACCOUNT_004 - DEPOSIT/WITHDRAW AMOUNT NOT POSITIVE    *
001814*           ACCOUNT_005 - OPEN: INITIAL DEPOSIT BELOW THE TYPE'S  *
001815*                         MINIMUM OPENING DEPOSIT                 *
001816*           ACCOUNT_011 - ACCOUNT NUMBER NOT FOUND ON THE MASTER  *
001817*           ACCOUNT_020 - WITHDRAWAL WOULD DRIVE BALANCE NEGATIVE *
001818*           ACCOUNT_021 - CLOSE REQUESTED WITH A NON-ZERO BALANCE *
001819*           ACCOUNT_030 - DEPOSIT/WITHDRAW AGAINST A NON-ACTIVE,  *
001821*                         NON-DORMANT ACCOUNT, OR A WITHDRAWAL    *
001822*                         AGAINST A TYPE THAT DOES NOT ALLOW FREE  *
001823*                         WITHDRAWALS                              *
001824*           ACCOUNT_031 - TRANSACTION AGAINST AN ALREADY-CLOSED   *
001825*                        ACCOUNT                                 *
001826*           ACCOUNT_032 - TRANSACTION AGAINST A FROZEN ACCOUNT   *
001827*           ACCOUNT_033 - WITHDRAWAL AGAINST A DORMANT ACCOUNT   *
001828*           ACCOUNT_034 - FREEZE/DORMANT AGAINST AN ACCOUNT      *
001829*                         ALREADY IN THAT STATE OR ALREADY CLOSED*
001831*           ACCOUNT_035 - ACTIVATE AGAINST AN ALREADY-ACTIVE     *
001832*                         ACCOUNT                                 *
001833*           ACCOUNT_040 - WITHDRAWAL WOULD EXCEED THE TYPE'S     *
001834*                         DAILY WITHDRAWAL LIMIT (RESET WHEN     *
001835*                         ACCT-LAST-TXN-DATE IS NOT TODAY)       *
001836*
001900*        THE MASTER IS READ ENTIRELY INTO A WORKING-STORAGE
002000*        TABLE AT THE START OF THE RUN (THIS SITE'S COBOL HAS NO
002100*        INDEXED/VSAM ACCESS AVAILABLE ON THIS BUILD) AND
002200*        SEARCHED BY ACCOUNT NUMBER; THE WHOLE TABLE IS WRITTEN
002300*        BACK OUT AT END OF RUN.  NEW ACCOUNTS OPENED DURING THE
002400*        RUN ARE APPENDED TO THE TABLE, SO THE TABLE IS NOT KEPT
002500*        IN ACCOUNT-NUMBER SEQUENCE - LOOKUP IS A PLAIN SEARCH,
002600*        NOT A SEARCH ALL.
002605*
002610*        RUN SEQUENCE, STEP BY STEP:
002615*           1. LOAD THE ACCOUNT-TYPE POLICY TABLE (100)
002620*           2. LOAD THE ENTIRE ACCOUNT MASTER INTO WS-ACCT-TABLE,
002625*              THEN CLOSE THE MASTER FILE (110/115)
002630*           3. ZERO OUT THE PER-TYPE AND GRAND REPORT TOTALS (120)
002635*           4. PRIME-READ THE FIRST TRANSACTION (800)
002640*           5. FOR EACH TRANSACTION: VALIDATE/FIND THE ACCOUNT,
002645*              RUN ITS RULE PARAGRAPH, POST THE RESULT RECORD,
002650*              READ THE NEXT TRANSACTION (200, UNTIL EOF-TRAN)
002655*           6. REOPEN THE MASTER FOR OUTPUT AND REWRITE THE WHOLE
002660*              TABLE, ROW BY ROW, IN TABLE ORDER (600)
002665*           7. PRINT THE SUMMARY REPORT (700)
002670*
002700*
002800*        SUBROUTINES CALLED:
002900*           ACCTCHK - ACCOUNT ID / NUMBER FORMAT AND LUHN CHECK,
003000*                     AND NEW ACCOUNT NUMBER GENERATION
003100*           ACCTMNY - ALL BALANCE ARITHMETIC (ADD/SUBTRACT/
003200*                     INTEREST), ROUNDING AND SIGN GUARD
003300*
003400*     CHANGE LOG
003500*     ------- -------- ---- ------------------------------------
003600*     ORIG    92-04-14 RKH  FIRST CUT OF THE ACCOUNT-MAINT REWRITE
003700*     CHG001  92-07-08 RKH  ADDED FREEZE / DORMANT / ACTIVATE
003800*     CHG002  93-02-17 RKH  ADDED DAILY WITHDRAWAL LIMIT CHECK
003900*     CHG003  95-01-20 DLM  REQ 4417 - ACCTCHK GENERATE CALL MOVED
004000*                           HERE FROM AN EARLIER INLINE VERSION
004100*     CHG004  97-11-02 RKH  ADDED ACCT-VERSION BUMP ON EVERY POST
004200*     CHG005  99-02-19 JMT  Y2K - ALL DATE FIELDS NOW CCYYMMDD;
004300*                           RUN DATE NOW TAKEN FROM ACCEPT FROM
004400*                           DATE YYYYMMDD INSTEAD OF A 2-DIGIT
004500*                           YEAR CARD PARAMETER
004600*     CHG006  04-06-02 TNR  REQ 6188 - TABLE-FULL GUARD ADDED TO
004700*                           220-OPEN-TXN AFTER A RUN OVERFLOWED
004800*                           THE OLD 500-ROW TABLE
004810*     CHG007  06-08-09 TNR  REQ 6415 - FREEZE/DORMANT/ACTIVATE/
004820*                           CLOSE WERE CREDITING THE "OK" COUNT TO
004830*                           WHATEVER ACCOUNT TYPE WAS LEFT OVER
004840*                           FROM THE LAST DEPOSIT OR WITHDRAWAL
004850*                           INSTEAD OF THEIR OWN ROW'S TYPE -
004860*                           290-POST-RESULT NOW LOOKS UP THE TYPE
004870*                           ON EVERY OK NON-OPEN TRANSACTION
004880*     CHG008  06-08-09 TNR  REQ 6416 - GRAND OK/REJ COUNTS WERE
004882*                           BEING ADDED TWICE - ONCE LIVE IN
004884*                           290-POST-RESULT, AGAIN FROM THE PER-
004886*                           TYPE ROWS IN 710-PRINT-TYPE-LINE -
004888*                           DOUBLING THE SUMMARY LINE.  DROPPED
004890*                           THE LIVE ADDS; 710 IS NOW THE ONLY
004892*                           PLACE THE GRAND COUNTS ARE TOUCHED,
004894*                           SAME AS WITHDRAWN/DEPOSITED ALREADY
004896*                           WORKED
004897*     CHG009  06-08-09 TNR  REQ 6417 - 200-PRSS-ONE-TRANSACTION WAS
004898*                           BLANKING RES-NEW-BALANCE WITH THE REST
004900*                           OF RES-REC VIA A GROUP MOVE TO SPACES -
004910*                           RES-NEW-BALANCE IS COMP-3, SO THAT LEFT
004920*                           AN INVALID PACKED VALUE ON EVERY
004930*                           REJECTED TXN UNTIL 290-POST-RESULT SET
004940*                           A REAL ONE.  NOW BLANKED FIELD BY FIELD
004950******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT ACCT-MASTER-FILE  ASSIGN TO UT-S-ACCTMSTR.
006250*        UTILITY FILE NAMES ARE RESOLVED TO ACTUAL DATASETS BY
006260*        THE JCL STEP'S DD STATEMENTS, NOT BY ANYTHING IN THIS
006270*        PROGRAM - THE FOUR NAMES BELOW ARE LOGICAL ONLY.
006300     SELECT TRAN-FILE         ASSIGN TO UT-S-TRANFILE.
006400     SELECT RESULT-FILE       ASSIGN TO UT-S-RESLFILE.
006500     SELECT ACCT-RPT-FILE     ASSIGN TO UT-S-ACCTRPT.
006600
006700 DATA DIVISION.
006800
006900 FILE SECTION.
006910
006920******************************************************************
006930*    FOUR FILES, FOUR PURPOSES - ACCT-MASTER-FILE IS READ ONCE AT *
006940*    THE START OF THE RUN AND WRITTEN ONCE AT THE END (THE WORKING*
006950*    COPY IN WS-ACCT-TABLE IS WHAT ACTUALLY GETS UPDATED DURING   *
006960*    THE RUN); TRAN-FILE IS THE DAY'S INPUT, READ ONCE FORWARD;   *
006970*    RESULT-FILE IS WRITTEN ONE RECORD PER TRANSACTION, OK OR     *
006980*    REJECTED; ACCT-RPT-FILE IS THE PRINTED SUMMARY REPORT.       *
006990******************************************************************
007000
007050*        WHOLE-FILE MASTER - SEE ACCTREC FOR THE LAYOUT AND
007060*        WS-ACCT-TABLE IN WORKING-STORAGE FOR THE RUN-TIME COPY.
007100 FD  ACCT-MASTER-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS ACCT-MASTER-REC.
007600     COPY ACCTREC.
007700
007750*        ONE TRANSACTION PER RECORD, APPLIED IN ARRIVAL ORDER -
007760*        NOT SORTED OR GROUPED BY ACCOUNT OR TYPE.
007800 FD  TRAN-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS TXN-REC.
008300     COPY TXNREC.
008400
008450*        ONE OUTPUT RECORD PER INPUT TRANSACTION, OK OR REJECTED -
008460*        A PERMANENT AUDIT TRAIL OF WHAT THIS RUN DID AND WHY.
008500 FD  RESULT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS RES-REC.
009000     COPY RESREC.
009100
009150*        133-BYTE PRINT LINE, ONE HEADING PAIR, ONE DETAIL LINE
009160*        PER ACCOUNT TYPE, ONE GRAND-TOTAL LINE - SEE 700-PRINT-
009170*        REPORT.
009200 FD  ACCT-RPT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 133 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS ACCT-RPT-LINE.
009800
009900 01  ACCT-RPT-LINE                    PIC X(133).
010000
010100 WORKING-STORAGE SECTION.
010200
010220******************************************************************
010230*    WS-PROGRAM-STATUS IS A SPARE DISPLAY AREA - NOT CURRENTLY    *
010240*    SET BY ANY PARAGRAPH, HELD OVER FROM AN EARLIER RELEASE      *
010250*    THAT ABENDED A GIVEN STATUS MESSAGE TO THE JOB LOG.  LEFT    *
010260*    IN PLACE RATHER THAN REMOVED SINCE SOME SHOP STANDARDS       *
010270*    CHECKERS EXPECT TO SEE A STATUS AREA NEAR THE TOP OF         *
010280*    WORKING-STORAGE.                                             *
010290******************************************************************
010300 01  WS-PROGRAM-STATUS                PIC X(30)  VALUE SPACES.
010400
010500******************************************************************
010600*    PROGRAM INDICATOR SWITCHES                                 *
010700******************************************************************
010800 01  PROGRAM-INDICATOR-SWITCHES.
010810*        EOF-TRAN DRIVES THE MAIN TRANSACTION-PROCESSING LOOP IN
010820*        000-MAINLINE.
010900     05  WS-EOF-TRAN-SW               PIC X(03)  VALUE 'NO '.
011000         88  EOF-TRAN                     VALUE 'YES'.
011010*        EOF-MSTR DRIVES THE MASTER-LOAD LOOP ONLY, AT THE
011020*        START OF THE RUN - NOT TESTED AGAIN AFTER 110 RETURNS.
011100     05  WS-EOF-MSTR-SW               PIC X(03)  VALUE 'NO '.
011200         88  EOF-MSTR                     VALUE 'YES'.
011210*        SET BY 215-VALIDATE-AND-FIND-ACCT'S SEARCH; TESTED BY
011220*        200-PRSS-ONE-TRANSACTION TO DECIDE WHETHER TO RUN THE
011230*        TRANSACTION'S RULE PARAGRAPH AT ALL.
011300     05  WS-ACCT-FOUND-SW             PIC X(03)  VALUE SPACES.
011400         88  ACCT-FOUND                   VALUE 'YES'.
011500         88  ACCT-NOT-FOUND               VALUE 'NO '.
011510*        SET BY 150/155-LOOKUP-ACCT-TYPE; TESTED WHEREVER A
011520*        RULE PARAGRAPH NEEDS TO KNOW IF THE TYPE LOOKUP HIT.
011600     05  WS-ATYP-FOUND-SW             PIC X(03)  VALUE SPACES.
011700         88  ATYP-FOUND                   VALUE 'YES'.
011800         88  ATYP-NOT-FOUND               VALUE 'NO '.
011810*        THE ONE SWITCH EVERY RULE PARAGRAPH SETS - TESTED BY
011820*        290-POST-RESULT TO DECIDE OK VERSUS REJ.
011900     05  WS-REJECTED-SW               PIC X(03)  VALUE SPACES.
012000         88  TXN-REJECTED                 VALUE 'YES'.
012100         88  TXN-ACCEPTED                 VALUE 'NO '.
012150*        CARRIED OVER FROM AN EARLIER RELEASE - NOT CURRENTLY
012160*        SET OR TESTED ANYWHERE IN THIS PROGRAM.
012200     05  WS-FORMAT-OK-SW              PIC X(03)  VALUE SPACES.
012300         88  FORMAT-IS-OK                 VALUE 'YES'.
012310     05  FILLER                       PIC X(02)  VALUE SPACES.
012400
012500******************************************************************
012600*    RUN COUNTERS - ALL COMP, NONE OF THESE ARE BUSINESS VALUES  *
012700******************************************************************
012800 01  WS-RUN-COUNTERS.
012810*        WS-MSTR-READ-CTR AND WS-MSTR-WRTN-CTR ARE CARRIED OVER
012820*        FROM AN EARLIER RELEASE THAT LOGGED THEM TO THE JOB LOG
012830*        AT END OF RUN - NEITHER IS CURRENTLY INCREMENTED.
012900     05  WS-MSTR-READ-CTR             PIC S9(7)  COMP.
013000     05  WS-MSTR-WRTN-CTR             PIC S9(7)  COMP.
013050*        SAME AS ABOVE - NOT CURRENTLY INCREMENTED ANYWHERE.
013100     05  WS-TRAN-READ-CTR             PIC S9(7)  COMP.
013150*        BUMPED ONCE PER RESULT-FILE RECORD WRITTEN, IN
013160*        290-POST-RESULT.
013200     05  WS-RESULT-WRTN-CTR           PIC S9(7)  COMP.
013250*        ROW COUNT OF WS-ACCT-TABLE - ALSO DOUBLES AS THE
013260*        SUBSCRIPT OF THE LAST ROW, SINCE ROWS ARE ONLY EVER
013270*        APPENDED, NEVER DELETED.
013300     05  WS-ACCT-COUNT                PIC S9(7)  COMP  VALUE ZERO.
013350*        RUN-LOCAL SEQUENCE FOR 160-BUILD-NEW-ACCT-ID - SEE THE
013360*        REMARKS THERE ON WHY THIS IS NOT A SYSTEM-WIDE KEY.
013400     05  WS-ACCT-ID-SEQ               PIC S9(8)  COMP  VALUE ZERO.
013450*        SIZING LIMIT ONLY - MUST MATCH THE OCCURS ON ACCT-TAB-
013460*        ROW BELOW; NOT CURRENTLY TESTED ANYWHERE IN THIS RUN.
013500     05  WS-MAX-ACCTS                 PIC S9(7)  COMP  VALUE 2000.
013550     05  FILLER                       PIC X(04)  VALUE SPACES.
013600
013700******************************************************************
013800*    RUN DATE - TAKEN FROM THE SYSTEM CLOCK, NOT A CARD PARM     *
013900*    (SEE CHG005); ALSO STANDS IN FOR "TODAY" WHEN BUILDING A    *
014000*    NEW ACCOUNT                                                 *
014100******************************************************************
014200 01  WS-RUN-DATE                      PIC 9(08).
014300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014400     05  WRD-CCYY                     PIC 9(04).
014500     05  WRD-MM                       PIC 9(02).
014600     05  WRD-DD                       PIC 9(02).
014700
014800******************************************************************
014900*    WORK AREA FOR BUILDING A NEW ACCT-ID (ACC-NNNNNNNN) ON OPEN *
015000******************************************************************
015100 01  WS-NEW-ACCT-ID-WORK              PIC X(12).
015200 01  WS-NEW-ACCT-ID-PARTS REDEFINES WS-NEW-ACCT-ID-WORK.
015300     05  WNID-PREFIX                  PIC X(04).
015400     05  WNID-SUFFIX                  PIC X(08).
015500     05  WNID-SUFFIX-NUM REDEFINES WNID-SUFFIX
015600                                      PIC 9(08).
015700
015800******************************************************************
015900*    ACCOUNT-TYPE POLICY TABLE - LOADED ONCE, READ ONLY          *
016000******************************************************************
016100     COPY ACCTTYP.
016200
016300******************************************************************
016400*    ACCOUNT-MASTER WORKING TABLE - LOADED AT START, SEARCHED    *
016500*    ON EVERY TRANSACTION, REWRITTEN TO ACCT-MASTER-FILE AT END  *
016600******************************************************************
016700 01  WS-ACCT-TABLE.
016800     05  ACCT-TAB-ROW OCCURS 2000 TIMES
016900                      INDEXED BY ATB-IDX.
017000         COPY ACCTREC REPLACING ==01  ACCT-MASTER-REC==
017100                                 BY ==05  ACCT-TAB-ROW-DATA==.
017200
017300******************************************************************
017400*    PER-TYPE REPORT TOTALS - INDEPENDENT RUNNING TOTALS, NOT A  *
017500*    SORT CONTROL BREAK, BECAUSE THE TRANSACTION FILE ARRIVES IN *
017600*    REQUEST ORDER, NOT GROUPED BY ACCOUNT TYPE                  *
017700******************************************************************
017800 01  WS-RPT-TOTALS.
017900     05  RPT-TYPE-ROW OCCURS 3 TIMES
018000                      INDEXED BY RPT-IDX.
018100         10  RPT-TYPE-CODE             PIC X(08).
018200         10  RPT-OK-COUNT              PIC S9(07) COMP.
018300         10  RPT-REJ-COUNT             PIC S9(07) COMP.
018400         10  RPT-TOTAL-WITHDRAWN       PIC S9(13)V99 COMP-3.
018500         10  RPT-TOTAL-DEPOSITED       PIC S9(13)V99 COMP-3.
018550         10  FILLER                    PIC X(05).
018600
018700 01  WS-RPT-GRAND-TOTALS.
018800     05  RPT-GRAND-OK-COUNT            PIC S9(07) COMP.
018900     05  RPT-GRAND-REJ-COUNT           PIC S9(07) COMP.
019000     05  RPT-GRAND-WITHDRAWN           PIC S9(13)V99 COMP-3.
019100     05  RPT-GRAND-DEPOSITED           PIC S9(13)V99 COMP-3.
019150     05  FILLER                        PIC X(05).
019200
019300******************************************************************
019310*    PARAMETER AREAS FOR THE SUBROUTINE CALLS                   *
019320*    ONE FIXED LINKAGE AREA PER SUBPROGRAM, REUSED ACROSS EVERY   *
019330*    CALL TO THAT SUBPROGRAM IN THE RUN - NEITHER ACCTCHK NOR     *
019340*    ACCTMNY KEEPS STATE BETWEEN CALLS, SO THERE IS NO NEED TO    *
019350*    CLEAR THE AREA BEFORE EACH CALL EXCEPT FOR THE FUNCTION CODE *
019360*    AND WHATEVER FIELDS THAT FUNCTION ACTUALLY USES.             *
019500******************************************************************
019600 01  ACCTCHK-PARMS.
019700     05  LK-CHK-FUNCTION-CODE          PIC X(01).
019800     05  LK-CHK-ACCT-ID                PIC X(12).
019900     05  LK-CHK-ACCT-NUMBER            PIC X(16).
020000     05  LK-CHK-ACCT-PREFIX             PIC X(03).
020100     05  LK-CHK-RESULT-SW              PIC X(01).
020200         88  LK-CHK-RESULT-VALID           VALUE 'Y'.
020220*        NO LK-CHK-RESULT-INVALID 88 HERE - THIS PROGRAM ONLY
020230*        EVER TESTS FOR THE VALID CASE, NEGATED WHERE A REJECT
020240*        IS NEEDED, SO THE OPPOSITE CONDITION NAME WAS NEVER ADDED.
020250     05  FILLER                        PIC X(04).
020300
020400 01  ACCTMNY-PARMS.
020450*        LK-MNY-RATE IS ONLY MEANINGFUL FOR ACCTMNY'S INTEREST
020460*        FUNCTION, WHICH THIS PROGRAM DOES NOT CURRENTLY CALL -
020470*        NO INTEREST-POSTING RUN EXISTS YET (SEE 100-LOAD-ACCT-
020480*        TYPES' REMARKS ON ACCTTYP-INTEREST-RATE).
020500     05  LK-MNY-FUNCTION-CODE          PIC X(01).
020600     05  LK-MNY-AMOUNT-1                PIC S9(13)V99.
020700     05  LK-MNY-AMOUNT-2                PIC S9(13)V99.
020800     05  LK-MNY-RATE                    PIC S9(1)V999.
020900     05  LK-MNY-RESULT-SW               PIC X(01).
021000         88  LK-MNY-RESULT-OK               VALUE 'Y'.
021010     05  FILLER                        PIC X(04).
021100
021200******************************************************************
021300*    PROGRAM REPORT LINES                                       *
021310*    FOUR 01-LEVEL PRINT RECORDS, MOVED TO ACCT-RPT-LINE AND      *
021320*    WRITTEN ONE AT A TIME BY 710/720-SERIES PARAGRAPHS - SEE     *
021330*    900-WRITE-RPT-LINE-EXIT.  HL-HEADER-1 AND HL-HEADER-2        *
021340*    TOGETHER MAKE UP THE REPORT HEADING, DL-TYPE-TOTAL IS        *
021350*    REUSED ONCE PER ACCOUNT TYPE ROW, AND GTL-GRAND-TOTALS IS    *
021360*    WRITTEN EXACTLY ONCE AT THE FOOT OF THE REPORT.              *
021400******************************************************************
021500 01  HL-HEADER-1.
021510*        TITLE LINE AND RUN DATE - PRINTED ONCE AT TOP OF PAGE.
021600     05  FILLER            PIC X(01)  VALUE SPACES.
021700     05  FILLER            PIC X(32)
021800                  VALUE 'ACCOUNT-MAINTENANCE RUN SUMMARY'.
021900     05  FILLER            PIC X(20)  VALUE SPACES.
022000     05  FILLER            PIC X(11)  VALUE 'RUN DATE - '.
022100     05  RPT-RUN-DATE      PIC 9999/99/99.
022200     05  FILLER            PIC X(61)  VALUE SPACES.
022300
022310*        COLUMN CAPTION LINE - PRINTED ONCE, RIGHT UNDER HL-HEADER-1.
022400 01  HL-HEADER-2.
022500     05  FILLER            PIC X(03)  VALUE SPACES.
022600     05  FILLER            PIC X(12)  VALUE 'ACCOUNT TYPE'.
022700     05  FILLER            PIC X(05)  VALUE SPACES.
022800     05  FILLER            PIC X(07)  VALUE 'TXNS OK'.
022900     05  FILLER            PIC X(05)  VALUE SPACES.
023000     05  FILLER            PIC X(08)  VALUE 'TXNS REJ'.
023100     05  FILLER            PIC X(06)  VALUE SPACES.
023200     05  FILLER            PIC X(14)  VALUE 'TOTAL WITHDRWN'.
023300     05  FILLER            PIC X(04)  VALUE SPACES.
023400     05  FILLER            PIC X(14)  VALUE 'TOTAL DEPOSITD'.
023500     05  FILLER            PIC X(55)  VALUE SPACES.
023600
023610*        DETAIL LINE - MOVED FROM A RPT-TYPE-ROW ENTRY AND WRITTEN
023620*        ONCE PER ACCOUNT TYPE BY 710-PRINT-TYPE-LINE.
023700 01  DL-TYPE-TOTAL.
023800     05  FILLER            PIC X(03)  VALUE SPACES.
023900     05  TYPE-DL           PIC X(08).
024000     05  FILLER            PIC X(09)  VALUE SPACES.
024100     05  OK-CNT-DL         PIC ZZZ,ZZ9.
024200     05  FILLER            PIC X(04)  VALUE SPACES.
024300     05  REJ-CNT-DL        PIC ZZZ,ZZ9.
024400     05  FILLER            PIC X(06)  VALUE SPACES.
024500     05  WTHDRWN-DL        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
024600     05  FILLER            PIC X(02)  VALUE SPACES.
024700     05  DEPOSITD-DL       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
024800     05  FILLER            PIC X(20)  VALUE SPACES.
024900
024910*        FOOTING LINE - MOVED FROM WS-RPT-GRAND-TOTALS AND WRITTEN
024920*        ONCE, AFTER THE LAST DL-TYPE-TOTAL LINE, BY 720-PRINT-
024930*        GRAND-TOTALS.
025000 01  GTL-GRAND-TOTALS.
025100     05  FILLER            PIC X(03)  VALUE SPACES.
025200     05  FILLER            PIC X(08)  VALUE 'GRAND TL'.
025300     05  FILLER            PIC X(09)  VALUE SPACES.
025400     05  OK-CNT-GTL        PIC ZZZ,ZZ9.
025500     05  FILLER            PIC X(04)  VALUE SPACES.
025600     05  REJ-CNT-GTL       PIC ZZZ,ZZ9.
025700     05  FILLER            PIC X(06)  VALUE SPACES.
025800     05  WTHDRWN-GTL       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
025900     05  FILLER            PIC X(02)  VALUE SPACES.
026000     05  DEPOSITD-GTL      PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
026100     05  FILLER            PIC X(20)  VALUE SPACES.
026200
026300******************************************************************
026310*    MAINLINE - OVERALL RUN SEQUENCE FOR THE ACCOUNT BATCH.       *
026320*    THIS PROGRAM MAKES A SINGLE PASS OVER THE TRANSACTION FILE,  *
026330*    APPLYING EACH TRANSACTION AGAINST THE IN-MEMORY ACCOUNT      *
026340*    MASTER TABLE, THEN REWRITES THE MASTER AND PRINTS THE        *
026350*    SUMMARY REPORT.  THE MASTER FILE IS CLOSED IMMEDIATELY AFTER *
026360*    IT IS LOADED SO THAT THE TABLE IN WS-ACCT-TABLE IS THE ONLY  *
026370*    COPY OF THE MASTER IN PLAY WHILE TRANSACTIONS ARE POSTED -   *
026380*    IT IS REOPENED FOR OUTPUT ONLY AFTER ALL TRANSACTIONS HAVE   *
026390*    BEEN APPLIED.                                                *
026400******************************************************************
026700 PROCEDURE DIVISION.
026800
026900 000-MAINLINE.
027000
027010*        YYYYMMDD FORM ONLY - NO CENTURY WINDOWING NEEDED SINCE
027020*        THE SYSTEM CLOCK ALREADY RETURNS A FOUR-DIGIT YEAR.
027100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
027110*        ACCT-MASTER-FILE IS OPENED INPUT HERE AND RE-OPENED OUTPUT
027120*        FURTHER DOWN - NEVER OPENED I-O.  THE RUN-TIME WORKING
027130*        COPY IN WS-ACCT-TABLE IS WHAT ACTUALLY GETS UPDATED; THE
027140*        FILE ITSELF IS READ ONCE, THEN WRITTEN ONCE, AT THE END.
027200     OPEN INPUT  ACCT-MASTER-FILE
027300                 TRAN-FILE
027400          OUTPUT RESULT-FILE
027500                 ACCT-RPT-FILE.
027600     PERFORM 100-LOAD-ACCT-TYPES THRU 100-LOAD-ACCT-TYPES-EXIT.
027700     PERFORM 110-LOAD-ACCT-MASTER THRU 110-LOAD-ACCT-MASTER-EXIT.
027800     PERFORM 120-INIT-RPT-TOTALS THRU 120-INIT-RPT-TOTALS-EXIT.
027850*        THE MASTER IS CLOSED AS SOON AS IT IS LOADED INTO
027860*        WS-ACCT-TABLE - NOTHING BELOW TOUCHES THE FILE AGAIN
027870*        UNTIL IT IS RE-OPENED OUTPUT FOR THE END-OF-RUN REWRITE.
027900     CLOSE ACCT-MASTER-FILE.
028000     PERFORM 800-READ-TRAN-FILE THRU 800-READ-TRAN-FILE-EXIT.
028100     PERFORM 200-PRSS-ONE-TRANSACTION THRU
028200                              200-PRSS-ONE-TRANSACTION-EXIT
028300         UNTIL EOF-TRAN.
028400     OPEN OUTPUT ACCT-MASTER-FILE.
028500     PERFORM 600-REWRITE-ACCT-MASTER THRU
028600                              600-REWRITE-ACCT-MASTER-EXIT.
028700     PERFORM 700-PRINT-REPORT THRU 700-PRINT-REPORT-EXIT.
028800     CLOSE ACCT-MASTER-FILE
028900           TRAN-FILE
029000           RESULT-FILE
029100           ACCT-RPT-FILE.
029200     DISPLAY 'ACCTBAT - TRANSACTIONS READ  = ' WS-TRAN-READ-CTR.
029300     DISPLAY 'ACCTBAT - RESULTS WRITTEN    = ' WS-RESULT-WRTN-CTR.
029400     DISPLAY 'ACCTBAT - ACCOUNTS ON MASTER = ' WS-ACCT-COUNT.
029450*        THREE DISPLAY LINES TO THE JOB LOG FOR THE OPERATOR'S
029460*        RUN-BOOK CHECK - NOT WRITTEN TO ANY FILE, JUST SYSOUT.
029500     MOVE ZERO TO RETURN-CODE.
029600     GOBACK.
029700
029800******************************************************************
029900*    100-LOAD-ACCT-TYPES                                        *
029910*    THERE IS NO "ACCOUNT TYPE MASTER" FILE IN THIS SYSTEM - THE *
029920*    THREE SUPPORTED TYPES (CHECKING, SAVINGS, DEPOSIT) AND      *
029930*    THEIR RULES ARE PART OF THE BUSINESS REQUIREMENTS, NOT DATA *
029940*    THAT CHANGES RUN TO RUN, SO THE POLICY TABLE IS LOADED BY   *
029950*    FLAT MOVE STATEMENTS RATHER THAN READ FROM A FILE.  IF A    *
029960*    FOURTH TYPE IS EVER ADDED THIS IS WHERE IT GETS ITS ROW.    *
030000*    POLICY TABLE IS NOT CARRIED ON ANY FILE - IT IS BUILT BY    *
030100*    MOVE STATEMENTS FROM THE CONSTANTS IN THE BUSINESS RULES.   *
030150*    EACH ROW CARRIES THE ACCOUNT-ID PREFIX (110/220/330) USED BY *
030160*    160-BUILD-NEW-ACCT-ID, THE MINIMUM OPENING DEPOSIT, THE     *
030170*    DAILY WITHDRAWAL LIMIT (ZERO MEANS NO FREE WITHDRAWALS AT   *
030180*    ALL - SEE DEPOSIT-TYPE BELOW), AND THE INTEREST RATE USED   *
030190*    BY A FUTURE INTEREST-POSTING STEP (NOT PART OF THIS RUN).   *
030200******************************************************************
030300 100-LOAD-ACCT-TYPES.
030400
030450*        ROW 1 - CHECKING: NO MINIMUM BALANCE, NO MINIMUM OPENING
030460*        DEPOSIT, FREE WITHDRAWALS UP TO THE DAILY LIMIT.
030500     SET ATYP-IDX TO 1.
030600     MOVE 'CHECKING' TO ACCTTYP-CODE (ATYP-IDX).
030700     MOVE '110'      TO ACCTTYP-PREFIX (ATYP-IDX).
030800     MOVE 0          TO ACCTTYP-MIN-BALANCE (ATYP-IDX).
030900     MOVE 50000000   TO ACCTTYP-DAILY-LIMIT (ATYP-IDX).
031000     MOVE .001       TO ACCTTYP-INTEREST-RATE (ATYP-IDX).
031100     MOVE 'Y'        TO ACCTTYP-FREE-WTHDRWL-SW (ATYP-IDX).
031200     MOVE 0          TO ACCTTYP-MIN-OPEN-DEPOSIT (ATYP-IDX).
031300
031350*        ROW 2 - SAVINGS: SAME NO-MINIMUM RULES AS CHECKING BUT A
031360*        LOWER DAILY WITHDRAWAL LIMIT AND A HIGHER INTEREST RATE.
031400     SET ATYP-IDX TO 2.
031500     MOVE 'SAVINGS ' TO ACCTTYP-CODE (ATYP-IDX).
031600     MOVE '220'      TO ACCTTYP-PREFIX (ATYP-IDX).
031700     MOVE 0          TO ACCTTYP-MIN-BALANCE (ATYP-IDX).
031800     MOVE 10000000   TO ACCTTYP-DAILY-LIMIT (ATYP-IDX).
031900     MOVE .02        TO ACCTTYP-INTEREST-RATE (ATYP-IDX).
032000     MOVE 'Y'        TO ACCTTYP-FREE-WTHDRWL-SW (ATYP-IDX).
032100     MOVE 0          TO ACCTTYP-MIN-OPEN-DEPOSIT (ATYP-IDX).
032200
032250*        ROW 3 - DEPOSIT (A TERM/CD-STYLE PRODUCT): REQUIRES A
032260*        NONZERO MINIMUM OPENING DEPOSIT, CARRIES A NONZERO
032270*        MINIMUM BALANCE, AND DISALLOWS FREE WITHDRAWALS ENTIRELY.
032300     SET ATYP-IDX TO 3.
032400     MOVE 'DEPOSIT ' TO ACCTTYP-CODE (ATYP-IDX).
032500     MOVE '330'      TO ACCTTYP-PREFIX (ATYP-IDX).
032600     MOVE 1000000    TO ACCTTYP-MIN-BALANCE (ATYP-IDX).
032700     MOVE 0          TO ACCTTYP-DAILY-LIMIT (ATYP-IDX).
032800     MOVE .035       TO ACCTTYP-INTEREST-RATE (ATYP-IDX).
032900     MOVE 'N'        TO ACCTTYP-FREE-WTHDRWL-SW (ATYP-IDX).
033000     MOVE 1000000    TO ACCTTYP-MIN-OPEN-DEPOSIT (ATYP-IDX).
033100
033200 100-LOAD-ACCT-TYPES-EXIT.
033300     EXIT.
033400
033500******************************************************************
034600*    110-LOAD-ACCT-MASTER                                        *
034700*    READS THE ENTIRE MASTER INTO WS-ACCT-TABLE BEFORE ANY        *
034800*    TRANSACTION IS APPLIED.                                      *
034900******************************************************************
035000 110-LOAD-ACCT-MASTER.
035100
035200     MOVE 'NO ' TO WS-EOF-MSTR-SW.
035300     PERFORM 850-READ-ACCT-MASTER THRU 850-READ-ACCT-MASTER-EXIT.
035400     PERFORM 115-LOAD-ONE-ACCT THRU 115-LOAD-ONE-ACCT-EXIT
035500         UNTIL EOF-MSTR.
035600
035700 110-LOAD-ACCT-MASTER-EXIT.
035800     EXIT.
035900
035910*        ONE PASS PER MASTER RECORD - THE READ-AHEAD INTO
035920*        ACCT-MASTER-REC HAS ALREADY HAPPENED, EITHER BY THE
035930*        PRIMING READ IN 110 OR BY THE READ AT THE BOTTOM HERE.
036000 115-LOAD-ONE-ACCT.
036100
036200     ADD 1 TO WS-ACCT-COUNT.
036300     SET ATB-IDX TO WS-ACCT-COUNT.
036400     MOVE ACCT-MASTER-REC TO ACCT-TAB-ROW-DATA (ATB-IDX).
036500     PERFORM 850-READ-ACCT-MASTER THRU 850-READ-ACCT-MASTER-EXIT.
036600
036700 115-LOAD-ONE-ACCT-EXIT.
036800     EXIT.
036900
037000******************************************************************
037100*    120-INIT-RPT-TOTALS                                         *
037110*    SETS UP ONE REPORT ROW PER ACCOUNT TYPE AND ZEROES THE       *
037120*    GRAND TOTALS.  THE ROW ORDER (CHECKING, SAVINGS, DEPOSIT)    *
037130*    MATCHES THE POLICY TABLE LOAD ORDER IN 100 SO RPT-IDX AND    *
037140*    ATYP-IDX STAY IN STEP WITH EACH OTHER THROUGHOUT THE RUN -   *
037150*    A CHANGE TO THE ORDER IN ONE PARAGRAPH MUST BE MADE TO THE   *
037160*    OTHER AS WELL.                                               *
037200******************************************************************
037300 120-INIT-RPT-TOTALS.
037400
037410*        THE TYPE CODES ARE SET HERE, ONE SET STATEMENT PER ROW,
037420*        RATHER THAN IN A TABLE VALUE CLAUSE - THE POLICY TABLE
037430*        ITSELF CARRIES THE SAME THREE CODES, BUT RPT-TYPE-ROW
037440*        IS A SEPARATE, RUN-LOCAL ACCUMULATOR TABLE.
037500     SET RPT-IDX TO 1.
037600     MOVE 'CHECKING' TO RPT-TYPE-CODE (RPT-IDX).
037700     SET RPT-IDX TO 2.
037800     MOVE 'SAVINGS ' TO RPT-TYPE-CODE (RPT-IDX).
037900     SET RPT-IDX TO 3.
038000     MOVE 'DEPOSIT ' TO RPT-TYPE-CODE (RPT-IDX).
038100     PERFORM 125-ZERO-ONE-RPT-ROW THRU 125-ZERO-ONE-RPT-ROW-EXIT
038110         VARYING RPT-IDX FROM 1 BY 1 UNTIL RPT-IDX > 3.
038700     MOVE ZERO TO RPT-GRAND-OK-COUNT RPT-GRAND-REJ-COUNT
038800                  RPT-GRAND-WITHDRAWN RPT-GRAND-DEPOSITED.
038900
039000 120-INIT-RPT-TOTALS-EXIT.
039100     EXIT.
039110
039111*        ZEROES A SINGLE RPT-TYPE-ROW ENTRY - CALLED ONCE PER
039112*        ACCOUNT TYPE BY THE VARYING PERFORM ABOVE, NOT A LOOP
039113*        OF ITS OWN.
039120 125-ZERO-ONE-RPT-ROW.
039130     MOVE ZERO TO RPT-OK-COUNT (RPT-IDX)
039140                  RPT-REJ-COUNT (RPT-IDX)
039150                  RPT-TOTAL-WITHDRAWN (RPT-IDX)
039160                  RPT-TOTAL-DEPOSITED (RPT-IDX).
039170 125-ZERO-ONE-RPT-ROW-EXIT.
039180     EXIT.
039200
039300******************************************************************
039400*    200-PRSS-ONE-TRANSACTION                                     *
039500*    MAIN PER-TRANSACTION DISPATCH.  OPEN CREATES A NEW ROW;      *
039600*    EVERY OTHER TYPE MUST FIRST BE FORMAT-VALIDATED AND FOUND    *
039700*    ON THE MASTER TABLE BEFORE ITS RULE PARAGRAPH RUNS.          *
039750*    RES-REC IS BLANKED FIELD BY FIELD, NOT WITH ONE GROUP MOVE - *
039760*    RES-NEW-BALANCE IS COMP-3 AND A GROUP MOVE IS ALWAYS AN      *
039770*    ALPHANUMERIC BYTE COPY, SO "MOVE SPACES TO RES-REC" WOULD    *
039780*    STUFF SPACE BYTES INTO A PACKED FIELD (SEE CHG009).          *
039800******************************************************************
039900 200-PRSS-ONE-TRANSACTION.
040000
040050     MOVE SPACES TO RES-ACCT-NUMBER RES-TXN-TYPE
040060                    RES-STATUS RES-ERROR-CODE.
040070     MOVE ZERO TO RES-NEW-BALANCE.
040200     MOVE TXN-ACCT-NUMBER TO RES-ACCT-NUMBER.
040300     MOVE TXN-TYPE TO RES-TXN-TYPE.
040400     MOVE 'NO ' TO WS-REJECTED-SW.
040450*        OPEN IS THE ONE TRANSACTION TYPE THAT DOES NOT REFER TO
040460*        AN EXISTING ACCOUNT, SO IT SKIPS THE FIND STEP BELOW.
040500     IF TXN-TYPE-OPEN
040600        PERFORM 220-OPEN-TXN THRU 220-OPEN-TXN-EXIT
040700     ELSE
040800        PERFORM 215-VALIDATE-AND-FIND-ACCT THRU
040900                                  215-VALIDATE-AND-FIND-ACCT-EXIT
040950*        ONLY RUN THE TRANSACTION-TYPE RULE IF THE ACCOUNT
040960*        NUMBER WAS WELL-FORMED AND WAS FOUND ON THE MASTER.
041000        IF TXN-ACCEPTED
041100           EVALUATE TRUE
041110*                 DEPOSIT - ALWAYS ALLOWED ON AN ACTIVE OR
041120*                 DORMANT ACCOUNT, NO TYPE-LEVEL RESTRICTION.
041200              WHEN TXN-TYPE-DEPOSIT
041300                 PERFORM 230-DEPOSIT-TXN THRU 230-DEPOSIT-TXN-EXIT
041310*                 WITHDRAW - THE ONLY RULE PARAGRAPH THAT CONSULTS
041320*                 THE ACCOUNT TYPE'S DAILY WITHDRAWAL LIMIT.
041400              WHEN TXN-TYPE-WITHDRAW
041500                 PERFORM 240-WITHDRAW-TXN THRU
041600                                          240-WITHDRAW-TXN-EXIT
041610*                 FREEZE/DORMANT/ACTIVATE/CLOSE ARE ALL STATUS-
041620*                 CHANGE-ONLY TRANSACTIONS - NONE OF THEM MOVE
041630*                 MONEY OR TOUCH ACCT-BALANCE.
041700              WHEN TXN-TYPE-FREEZE
041800                 PERFORM 250-FREEZE-TXN THRU 250-FREEZE-TXN-EXIT
041900              WHEN TXN-TYPE-DORMANT
042000                 PERFORM 260-DORMANT-TXN THRU 260-DORMANT-TXN-EXIT
042100              WHEN TXN-TYPE-ACTIVATE
042200                 PERFORM 270-ACTIVATE-TXN THRU
042300                                          270-ACTIVATE-TXN-EXIT
042400              WHEN TXN-TYPE-CLOSE
042500                 PERFORM 280-CLOSE-TXN THRU 280-CLOSE-TXN-EXIT
042600           END-EVALUATE
042700        END-IF
042800     END-IF.
042900     PERFORM 290-POST-RESULT THRU 290-POST-RESULT-EXIT.
043000     PERFORM 800-READ-TRAN-FILE THRU 800-READ-TRAN-FILE-EXIT.
043100
043200 200-PRSS-ONE-TRANSACTION-EXIT.
043300     EXIT.
043400
043500******************************************************************
043600*    215-VALIDATE-AND-FIND-ACCT                                   *
043700*    FORMAT + LUHN CHECK ON TXN-ACCT-NUMBER (ACCOUNT_002 IF BAD), *
043800*    THEN A PLAIN SEARCH OF THE MASTER TABLE (ACCOUNT_011 IF NOT  *
043900*    FOUND).  LEAVES ATB-IDX POINTING AT THE ROW ON SUCCESS.      *
044000******************************************************************
044100 215-VALIDATE-AND-FIND-ACCT.
044200
044250*        FORMAT/LUHN CHECK FIRST - A MASTER-TABLE SEARCH ON A
044260*        MALFORMED NUMBER WOULD NEVER HIT ANYWAY, SO THERE IS NO
044270*        POINT PAYING FOR THE SEARCH BEFORE THE CHEAPER EDIT.
044300     MOVE 'V' TO LK-CHK-FUNCTION-CODE.
044400     MOVE TXN-ACCT-NUMBER TO LK-CHK-ACCT-NUMBER.
044500     CALL 'ACCTCHK' USING ACCTCHK-PARMS.
044600     IF NOT LK-CHK-RESULT-VALID
044700        MOVE 'YES' TO WS-REJECTED-SW
044800        MOVE 'ACCOUNT_002' TO RES-ERROR-CODE
044900        GO TO 215-VALIDATE-AND-FIND-ACCT-EXIT
045000     END-IF.
045100     SET WS-ACCT-FOUND-SW TO SPACES.
045150*        PLAIN SEARCH, NOT SEARCH ALL - THE TABLE IS NOT KEPT IN
045160*        ACCOUNT-NUMBER SEQUENCE (NEW ROWS ARE APPENDED, NOT
045170*        INSERTED IN ORDER), SO A BINARY SEARCH IS NOT AN OPTION.
045200     SET ATB-IDX TO 1.
045300     SEARCH ACCT-TAB-ROW
045400         AT END
045500             MOVE 'NO ' TO WS-ACCT-FOUND-SW
045600         WHEN ACCT-NUMBER (ATB-IDX) OF ACCT-TAB-ROW-DATA
045700                 IS EQUAL TO TXN-ACCT-NUMBER
045800             MOVE 'YES' TO WS-ACCT-FOUND-SW.
045900     IF ACCT-NOT-FOUND
046000        MOVE 'YES' TO WS-REJECTED-SW
046100        MOVE 'ACCOUNT_011' TO RES-ERROR-CODE
046200     END-IF.
046300
046400 215-VALIDATE-AND-FIND-ACCT-EXIT.
046500     EXIT.
046600
046700******************************************************************
046800*    220-OPEN-TXN                                                 *
046810*    CREATES A BRAND-NEW ROW ON WS-ACCT-TABLE.  UNLIKE EVERY      *
046820*    OTHER TRANSACTION TYPE, OPEN DOES NOT GO THROUGH 215-        *
046830*    VALIDATE-AND-FIND-ACCT - THERE IS NO EXISTING ACCOUNT TO     *
046840*    FIND YET.  ACCOUNT-TYPE COMES STRAIGHT FROM THE TRANSACTION  *
046850*    RECORD AND MUST BE ON THE POLICY TABLE (ACCOUNT_003 IF NOT); *
046860*    THE OPENING DEPOSIT MUST MEET THE TYPE'S MINIMUM OPENING     *
046870*    DEPOSIT (ACCOUNT_005 IF NOT - SEE 100-LOAD-ACCT-TYPES FOR    *
046880*    WHERE THAT FLOOR IS SET PER TYPE).  CHG006 ADDED THE TABLE-  *
046885*    FULL GUARD BELOW AFTER A RUN WITH A LARGER-THAN-EXPECTED     *
046887*    BATCH OF NEW-ACCOUNT REQUESTS OVERFLOWED THE OLD 500-ROW     *
046889*    TABLE AND ABENDED PAST THE POINT WHERE RESULT-FILE COULD BE  *
046891*    SALVAGED - A CLEAN ABORT WITH A NONZERO RETURN-CODE IS FAR   *
046893*    BETTER THAN THAT, SO THE RUN STOPS HERE RATHER THAN LET THE  *
046895*    SUBSCRIPT RUN PAST THE END OF WS-ACCT-TABLE.                 *
046900******************************************************************
047000 220-OPEN-TXN.
047100
047200     PERFORM 150-LOOKUP-ACCT-TYPE THRU 150-LOOKUP-ACCT-TYPE-EXIT.
047300     IF ATYP-NOT-FOUND
047400        MOVE 'YES' TO WS-REJECTED-SW
047450        MOVE 'ACCOUNT_003' TO RES-ERROR-CODE
047500        GO TO 220-OPEN-TXN-EXIT
047600     END-IF.
047610*        OPENING DEPOSIT MUST CLEAR THE TYPE'S MINIMUM - DEPOSIT-
047620*        TYPE ACCOUNTS CARRY A NONZERO FLOOR HERE; CHECKING AND
047630*        SAVINGS DO NOT.
047700     IF TXN-AMOUNT < ACCTTYP-MIN-OPEN-DEPOSIT (ATYP-IDX)
047800        MOVE 'YES' TO WS-REJECTED-SW
047900        MOVE 'ACCOUNT_005' TO RES-ERROR-CODE
048000        GO TO 220-OPEN-TXN-EXIT
048100     END-IF.
048110*        CHG006 - DO NOT LET THE RUN WRITE PAST THE END OF THE TABLE.
048200     IF WS-ACCT-COUNT IS EQUAL TO WS-MAX-ACCTS
048300        DISPLAY 'ACCTBAT - ACCOUNT TABLE FULL, RUN ABORTED'
048400        MOVE 16 TO RETURN-CODE
048500        CLOSE ACCT-MASTER-FILE TRAN-FILE RESULT-FILE ACCT-RPT-FILE
048600        GOBACK
048700     END-IF.
048800     ADD 1 TO WS-ACCT-COUNT.
048900     SET ATB-IDX TO WS-ACCT-COUNT.
048950*        THE NEW ROW IS APPENDED AT THE CURRENT END OF THE TABLE -
048960*        NEVER INSERTED IN ACCOUNT-NUMBER ORDER, SINCE THE TABLE
048970*        IS NOT KEPT SORTED (SEE THE REMARKS AT THE TOP OF THIS
048980*        PROGRAM).
049000     MOVE ACCTTYP-PREFIX (ATYP-IDX) TO LK-CHK-ACCT-PREFIX.
049100     MOVE 'G' TO LK-CHK-FUNCTION-CODE.
049200     CALL 'ACCTCHK' USING ACCTCHK-PARMS.
049300     MOVE LK-CHK-ACCT-NUMBER TO ACCT-NUMBER (ATB-IDX) OF
049400                                     ACCT-TAB-ROW-DATA.
049450*        ACCT-NUMBER IS THE TRUE LOOKUP KEY; ACCT-ID BELOW IS A
049460*        SEPARATE, SHORTER IDENTIFIER USED ELSEWHERE IN THE
049470*        SYSTEM (SEE 160's REMARKS) - NEITHER ONE SUBSTITUTES
049480*        FOR THE OTHER.
049500     PERFORM 160-BUILD-NEW-ACCT-ID THRU 160-BUILD-NEW-ACCT-ID-EXIT.
049600     MOVE WS-NEW-ACCT-ID-WORK TO ACCT-ID (ATB-IDX) OF
049700                                     ACCT-TAB-ROW-DATA.
049800     MOVE TXN-USER-ID TO ACCT-USER-ID (ATB-IDX) OF
049900                                     ACCT-TAB-ROW-DATA.
050000     MOVE TXN-ACCT-TYPE TO ACCT-TYPE (ATB-IDX) OF
050100                                     ACCT-TAB-ROW-DATA.
050200     MOVE TXN-AMOUNT TO ACCT-BALANCE (ATB-IDX) OF
050300                                     ACCT-TAB-ROW-DATA.
050400     MOVE ZERO TO ACCT-DAILY-WITHDRAWAL-AMT (ATB-IDX) OF
050500                                     ACCT-TAB-ROW-DATA.
050550*        A FRESH ROW STARTS WITH NO WITHDRAWAL HISTORY FOR
050560*        TODAY'S DAILY LIMIT CHECK.
050600     MOVE TXN-DATE TO ACCT-LAST-TXN-DATE (ATB-IDX) OF
050700                                     ACCT-TAB-ROW-DATA.
050800     MOVE 'ACTIVE  ' TO ACCT-STATUS (ATB-IDX) OF
050900                                     ACCT-TAB-ROW-DATA.
050950*        EVERY ACCOUNT IS BORN ACTIVE - THERE IS NO WAY TO OPEN
050960*        AN ACCOUNT DIRECTLY INTO ANY OTHER STATUS.
051000     MOVE 1 TO ACCT-VERSION (ATB-IDX) OF ACCT-TAB-ROW-DATA.
051100     MOVE LK-CHK-ACCT-NUMBER TO RES-ACCT-NUMBER.
051200     MOVE 'OK  ' TO RES-STATUS.
051300     MOVE TXN-AMOUNT TO RES-NEW-BALANCE.
051400     ADD TXN-AMOUNT TO RPT-TOTAL-DEPOSITED (ATYP-IDX).
051500
051600 220-OPEN-TXN-EXIT.
051700     EXIT.
051800
051900******************************************************************
052000*    230-DEPOSIT-TXN                                              *
052010*    A DEPOSIT IS ALLOWED AGAINST AN ACTIVE OR A DORMANT ACCOUNT - *
052020*    A DORMANT ACCOUNT WAKES BACK UP ON ITS OWN THE MOMENT MONEY   *
052030*    COMES IN, THE SAME WAY A REAL TELLER WOULD NOT TURN DOWN A    *
052040*    DEPOSIT JUST BECAUSE THE BOOK SAYS THE ACCOUNT HAS GONE       *
052050*    QUIET.  CLOSED AND FROZEN ACCOUNTS REJECT EVERY TRANSACTION   *
052060*    REGARDLESS OF TYPE - THOSE TWO CHECKS COME FIRST IN EVERY     *
052070*    TXN-TYPE RULE PARAGRAPH BELOW THIS ONE.  ACCTMNY IS CALLED    *
052080*    TO DO THE ADD SO THE SIGN/OVERFLOW GUARD LIVES IN ONE PLACE   *
052090*    INSTEAD OF BEING COPIED INTO EVERY CALLER.                    *
052100******************************************************************
052200 230-DEPOSIT-TXN.
052300
052310*        CLOSED AND FROZEN ACCOUNTS TAKE NO TRANSACTIONS AT ALL.
052400     IF ACCT-STATUS-CLOSED (ATB-IDX) OF ACCT-TAB-ROW-DATA
052500        MOVE 'YES' TO WS-REJECTED-SW
052600        MOVE 'ACCOUNT_031' TO RES-ERROR-CODE
052700        GO TO 230-DEPOSIT-TXN-EXIT
052800     END-IF.
052900     IF ACCT-STATUS-FROZEN (ATB-IDX) OF ACCT-TAB-ROW-DATA
053000        MOVE 'YES' TO WS-REJECTED-SW
053100        MOVE 'ACCOUNT_032' TO RES-ERROR-CODE
053200        GO TO 230-DEPOSIT-TXN-EXIT
053300     END-IF.
053310*        ACTIVE OR DORMANT ONLY - THE CHECK IS WRITTEN POSITIVELY,
053320*        NOT AS A CATCH-ALL ELSE, TO MATCH THE OTHER RULE CHECKS.
053400     IF NOT ACCT-STATUS-ACTIVE (ATB-IDX) OF ACCT-TAB-ROW-DATA AND
053500        NOT ACCT-STATUS-DORMANT (ATB-IDX) OF ACCT-TAB-ROW-DATA
053600        MOVE 'YES' TO WS-REJECTED-SW
053700        MOVE 'ACCOUNT_030' TO RES-ERROR-CODE
053800        GO TO 230-DEPOSIT-TXN-EXIT
053900     END-IF.
054000     IF TXN-AMOUNT IS NOT GREATER THAN ZERO
054100        MOVE 'YES' TO WS-REJECTED-SW
054200        MOVE 'ACCOUNT_004' TO RES-ERROR-CODE
054300        GO TO 230-DEPOSIT-TXN-EXIT
054400     END-IF.
054450*        THE CURRENT BALANCE AND THE TRANSACTION AMOUNT ARE
054460*        ALREADY BOTH NON-NEGATIVE AT THIS POINT, SO THE ADD
054470*        ITSELF CANNOT BE REJECTED BY ACCTMNY - LK-MNY-RESULT-SW
054480*        IS NOT EVEN CHECKED HERE.
054500     MOVE ACCT-BALANCE (ATB-IDX) OF ACCT-TAB-ROW-DATA
054600         TO LK-MNY-AMOUNT-1.
054700     MOVE TXN-AMOUNT TO LK-MNY-AMOUNT-2.
054800     MOVE 'A' TO LK-MNY-FUNCTION-CODE.
054900     CALL 'ACCTMNY' USING ACCTMNY-PARMS.
055000     MOVE LK-MNY-AMOUNT-1 TO ACCT-BALANCE (ATB-IDX) OF
055100                                  ACCT-TAB-ROW-DATA.
055200     MOVE TXN-DATE TO ACCT-LAST-TXN-DATE (ATB-IDX) OF
055300                                  ACCT-TAB-ROW-DATA.
055400     ADD 1 TO ACCT-VERSION (ATB-IDX) OF ACCT-TAB-ROW-DATA.
055500     MOVE 'OK  ' TO RES-STATUS.
055600     MOVE LK-MNY-AMOUNT-1 TO RES-NEW-BALANCE.
055700     PERFORM 155-LOOKUP-ACCT-TYPE-OF-ROW THRU
055800                              155-LOOKUP-ACCT-TYPE-OF-ROW-EXIT.
055900     ADD TXN-AMOUNT TO RPT-TOTAL-DEPOSITED (ATYP-IDX).
056000
056100 230-DEPOSIT-TXN-EXIT.
056200     EXIT.
056300
056400******************************************************************
056410*    240-WITHDRAW-TXN                                             *
056420*    THE LONGEST OF THE RULE PARAGRAPHS BECAUSE A WITHDRAWAL HAS  *
056430*    MORE WAYS TO BE TURNED DOWN THAN ANY OTHER TRANSACTION TYPE: *
056440*    THE ACCOUNT MUST NOT BE CLOSED, FROZEN, OR DORMANT (DORMANT  *
056450*    ACCOUNTS TAKE DEPOSITS BUT NOT WITHDRAWALS - A QUIET ACCOUNT *
056460*    DOES NOT GET TO BLEED MONEY UNATTENDED); THE ACCOUNT TYPE    *
056470*    MUST ALLOW FREE WITHDRAWALS AT ALL (DEPOSIT-TYPE ACCOUNTS DO *
056480*    NOT - THEY ARE A TERM PRODUCT); THE AMOUNT MUST BE POSITIVE; *
056490*    THE BALANCE MUST COVER IT; AND THE RUNNING DAILY WITHDRAWAL  *
056492*    TOTAL PLUS THIS WITHDRAWAL MUST NOT EXCEED THE TYPE'S DAILY  *
056494*    LIMIT.  THE DAILY-WITHDRAWAL ACCUMULATOR IS RESET TO ZERO    *
056496*    THE FIRST TIME A NEW CALENDAR DATE IS SEEN ON THE ROW -      *
056498*    THERE IS NO SEPARATE "END OF DAY" STEP IN THIS BATCH, SO THE *
056500*    RESET HAS TO HAPPEN INLINE, KEYED OFF ACCT-LAST-TXN-DATE.    *
056600******************************************************************
056700 240-WITHDRAW-TXN.
056800
056810*        CLOSED / FROZEN / DORMANT ACCOUNTS MAY NOT WITHDRAW.
056900     IF ACCT-STATUS-CLOSED (ATB-IDX) OF ACCT-TAB-ROW-DATA
057000        MOVE 'YES' TO WS-REJECTED-SW
057100        MOVE 'ACCOUNT_031' TO RES-ERROR-CODE
057200        GO TO 240-WITHDRAW-TXN-EXIT
057300     END-IF.
057400     IF ACCT-STATUS-FROZEN (ATB-IDX) OF ACCT-TAB-ROW-DATA
057500        MOVE 'YES' TO WS-REJECTED-SW
057600        MOVE 'ACCOUNT_032' TO RES-ERROR-CODE
057700        GO TO 240-WITHDRAW-TXN-EXIT
057800     END-IF.
057900     IF ACCT-STATUS-DORMANT (ATB-IDX) OF ACCT-TAB-ROW-DATA
058000        MOVE 'YES' TO WS-REJECTED-SW
058100        MOVE 'ACCOUNT_033' TO RES-ERROR-CODE
058200        GO TO 240-WITHDRAW-TXN-EXIT
058300     END-IF.
058310*        THE FREE-WITHDRAWAL FLAG IS A PROPERTY OF THE ACCOUNT
058320*        TYPE, NOT THE INDIVIDUAL ROW, SO THE TYPE HAS TO BE
058330*        LOOKED UP BEFORE IT CAN BE TESTED.
058400     PERFORM 155-LOOKUP-ACCT-TYPE-OF-ROW THRU
058500                              155-LOOKUP-ACCT-TYPE-OF-ROW-EXIT.
058600     IF NOT ATYP-FREE-WITHDRAWAL (ATYP-IDX)
058700        MOVE 'YES' TO WS-REJECTED-SW
058800        MOVE 'ACCOUNT_030' TO RES-ERROR-CODE
058900        GO TO 240-WITHDRAW-TXN-EXIT
059000     END-IF.
059100     IF TXN-AMOUNT IS NOT GREATER THAN ZERO
059200        MOVE 'YES' TO WS-REJECTED-SW
059300        MOVE 'ACCOUNT_004' TO RES-ERROR-CODE
059400        GO TO 240-WITHDRAW-TXN-EXIT
059500     END-IF.
059600     IF ACCT-BALANCE (ATB-IDX) OF ACCT-TAB-ROW-DATA
059700             IS LESS THAN TXN-AMOUNT
059800        MOVE 'YES' TO WS-REJECTED-SW
059900        MOVE 'ACCOUNT_020' TO RES-ERROR-CODE
060000        GO TO 240-WITHDRAW-TXN-EXIT
060100     END-IF.
060110*        A NEW CALENDAR DATE ON THE ROW RESETS THE RUNNING DAILY
060120*        WITHDRAWAL ACCUMULATOR BEFORE IT IS TESTED BELOW.
060200     IF ACCT-LAST-TXN-DATE (ATB-IDX) OF ACCT-TAB-ROW-DATA
060300             IS NOT EQUAL TO TXN-DATE
060400        MOVE ZERO TO ACCT-DAILY-WITHDRAWAL-AMT (ATB-IDX) OF
060500                                     ACCT-TAB-ROW-DATA
060600     END-IF.
060610*        DAILY LIMIT IS CHECKED AGAINST WHAT THE TOTAL WOULD
060620*        BECOME IF THIS WITHDRAWAL WERE ALLOWED, NOT WHAT IT IS
060630*        NOW - A PARTIAL WITHDRAWAL IS NOT OFFERED ON OVERAGE.
060700     IF (ACCT-DAILY-WITHDRAWAL-AMT (ATB-IDX) OF
060800                ACCT-TAB-ROW-DATA + TXN-AMOUNT)
060900             IS GREATER THAN ACCTTYP-DAILY-LIMIT (ATYP-IDX)
061000        MOVE 'YES' TO WS-REJECTED-SW
061100        MOVE 'ACCOUNT_040' TO RES-ERROR-CODE
061200        GO TO 240-WITHDRAW-TXN-EXIT
061300     END-IF.
061400     MOVE ACCT-BALANCE (ATB-IDX) OF ACCT-TAB-ROW-DATA
061500         TO LK-MNY-AMOUNT-1.
061600     MOVE TXN-AMOUNT TO LK-MNY-AMOUNT-2.
061700     MOVE 'S' TO LK-MNY-FUNCTION-CODE.
061800     CALL 'ACCTMNY' USING ACCTMNY-PARMS.
061850*        THE BALANCE CHECK ABOVE SHOULD ALREADY HAVE CAUGHT AN
061860*        INSUFFICIENT BALANCE, BUT ACCTMNY'S OWN NO-NEGATIVE
061870*        GUARD IS STILL HONORED HERE RATHER THAN ASSUMED AWAY -
061880*        IT IS THE ONE PLACE IN THE SYSTEM THAT RULE IS ENFORCED.
061900     IF NOT LK-MNY-RESULT-OK
062000        MOVE 'YES' TO WS-REJECTED-SW
062100        MOVE 'ACCOUNT_020' TO RES-ERROR-CODE
062200        GO TO 240-WITHDRAW-TXN-EXIT
062300     END-IF.
062400     MOVE LK-MNY-AMOUNT-1 TO ACCT-BALANCE (ATB-IDX) OF
062500                                  ACCT-TAB-ROW-DATA.
062600     ADD TXN-AMOUNT TO ACCT-DAILY-WITHDRAWAL-AMT (ATB-IDX) OF
062700                                  ACCT-TAB-ROW-DATA.
062800     MOVE TXN-DATE TO ACCT-LAST-TXN-DATE (ATB-IDX) OF
062900                                  ACCT-TAB-ROW-DATA.
063000     ADD 1 TO ACCT-VERSION (ATB-IDX) OF ACCT-TAB-ROW-DATA.
063100     MOVE 'OK  ' TO RES-STATUS.
063200     MOVE LK-MNY-AMOUNT-1 TO RES-NEW-BALANCE.
063300     ADD TXN-AMOUNT TO RPT-TOTAL-WITHDRAWN (ATYP-IDX).
063400
063500 240-WITHDRAW-TXN-EXIT.
063600     EXIT.
063700
063800******************************************************************
063810*    250-FREEZE-TXN                                               *
063820*    FREEZE IS A BRANCH/COMPLIANCE-INITIATED HOLD - SOMEBODY ON   *
063830*    THE BUSINESS SIDE SUSPECTS FRAUD OR A LEGAL HOLD IS IN       *
063840*    EFFECT, AND WANTS THE ACCOUNT UNABLE TO MOVE MONEY UNTIL IT  *
063850*    IS LIFTED BY AN EXPLICIT ACTIVATE.  UNLIKE DORMANT, FREEZE   *
063860*    DOES NOT CLEAR ITSELF ON A DEPOSIT - IT TAKES A DELIBERATE   *
063870*    ACTIVATE TRANSACTION.  NO BALANCE MOVEMENT HAPPENS HERE -    *
063880*    ONLY THE STATUS BYTE AND THE VERSION COUNTER CHANGE.         *
064000******************************************************************
064100 250-FREEZE-TXN.
064200
064210*        ALREADY FROZEN OR ALREADY CLOSED - NOTHING TO DO.
064300     IF ACCT-STATUS-FROZEN (ATB-IDX) OF ACCT-TAB-ROW-DATA OR
064400        ACCT-STATUS-CLOSED (ATB-IDX) OF ACCT-TAB-ROW-DATA
064500        MOVE 'YES' TO WS-REJECTED-SW
064600        MOVE 'ACCOUNT_034' TO RES-ERROR-CODE
064700        GO TO 250-FREEZE-TXN-EXIT
064800     END-IF.
064850*        VERSION IS BUMPED ON EVERY ACCEPTED TRANSACTION - IT IS
064860*        NOT CURRENTLY CHECKED FOR OPTIMISTIC CONCURRENCY
064870*        ANYWHERE IN THIS SYSTEM, BUT IS KEPT UP TO DATE SINCE
064880*        A FUTURE ONLINE INQUIRY COULD NEED IT.
064900     MOVE 'FROZEN  ' TO ACCT-STATUS (ATB-IDX) OF
065000                                  ACCT-TAB-ROW-DATA.
065100     ADD 1 TO ACCT-VERSION (ATB-IDX) OF ACCT-TAB-ROW-DATA.
065200     MOVE 'OK  ' TO RES-STATUS.
065300     MOVE ACCT-BALANCE (ATB-IDX) OF ACCT-TAB-ROW-DATA
065400         TO RES-NEW-BALANCE.
065500
065600 250-FREEZE-TXN-EXIT.
065700     EXIT.
065800
065900******************************************************************
065910*    260-DORMANT-TXN                                              *
065920*    DORMANT MARKS AN ACCOUNT THE CUSTOMER HAS STOPPED USING -     *
065930*    WITHDRAWALS ARE BLOCKED (ACCOUNT_033 IN 240-WITHDRAW-TXN)     *
065940*    BUT DEPOSITS STILL POST AND, BY THE RULE IN 230-DEPOSIT-TXN,  *
065950*    A DEPOSIT QUIETLY BRINGS THE ACCOUNT BACK WITHOUT NEEDING A   *
065960*    SEPARATE ACTIVATE TRANSACTION.  THIS PARAGRAPH ONLY SETS      *
065970*    THE STATUS - IT DOES NOT JUDGE WHETHER THE ACCOUNT HAS BEEN  *
065980*    INACTIVE LONG ENOUGH TO QUALIFY; THAT DECISION IS MADE       *
065990*    UPSTREAM, BEFORE THE DORMANT TRANSACTION EVER REACHES US.    *
066100******************************************************************
066200 260-DORMANT-TXN.
066300
066350*        ALREADY DORMANT OR ALREADY CLOSED - NOTHING TO DO.
066400     IF ACCT-STATUS-DORMANT (ATB-IDX) OF ACCT-TAB-ROW-DATA OR
066500        ACCT-STATUS-CLOSED (ATB-IDX) OF ACCT-TAB-ROW-DATA
066600        MOVE 'YES' TO WS-REJECTED-SW
066700        MOVE 'ACCOUNT_034' TO RES-ERROR-CODE
066800        GO TO 260-DORMANT-TXN-EXIT
066900     END-IF.
067000     MOVE 'DORMANT ' TO ACCT-STATUS (ATB-IDX) OF
067100                                  ACCT-TAB-ROW-DATA.
067150*        SAME VERSION-BUMP CONVENTION AS EVERY OTHER ACCEPTED
067160*        TRANSACTION - SEE 250-FREEZE-TXN'S REMARKS.
067200     ADD 1 TO ACCT-VERSION (ATB-IDX) OF ACCT-TAB-ROW-DATA.
067300     MOVE 'OK  ' TO RES-STATUS.
067400     MOVE ACCT-BALANCE (ATB-IDX) OF ACCT-TAB-ROW-DATA
067500         TO RES-NEW-BALANCE.
067600
067700 260-DORMANT-TXN-EXIT.
067800     EXIT.
067900
068000******************************************************************
068010*    270-ACTIVATE-TXN                                             *
068020*    THE ONLY WAY A FROZEN ACCOUNT EVER MOVES MONEY AGAIN, AND    *
068030*    THE EXPLICIT WAY TO BRING A DORMANT ACCOUNT BACK WITHOUT     *
068040*    WAITING FOR A DEPOSIT TO DO IT IMPLICITLY.  REJECTED IF THE  *
068050*    ACCOUNT IS ALREADY ACTIVE (ACCOUNT_035 - NOTHING TO DO) OR   *
068060*    CLOSED (ACCOUNT_034 - A CLOSED ACCOUNT CANNOT BE REOPENED    *
068070*    BY ACTIVATE; IT HAS TO GO THROUGH OPEN AGAIN AS A NEW ROW).  *
068200******************************************************************
068300 270-ACTIVATE-TXN.
068400
068410*        ALREADY ACTIVE - NOTHING TO DO.
068500     IF ACCT-STATUS-ACTIVE (ATB-IDX) OF ACCT-TAB-ROW-DATA
068600        MOVE 'YES' TO WS-REJECTED-SW
068700        MOVE 'ACCOUNT_035' TO RES-ERROR-CODE
068800        GO TO 270-ACTIVATE-TXN-EXIT
068900     END-IF.
068910*        A CLOSED ACCOUNT IS NOT REOPENED BY ACTIVATE.
069000     IF ACCT-STATUS-CLOSED (ATB-IDX) OF ACCT-TAB-ROW-DATA
069100        MOVE 'YES' TO WS-REJECTED-SW
069200        MOVE 'ACCOUNT_034' TO RES-ERROR-CODE
069300        GO TO 270-ACTIVATE-TXN-EXIT
069400     END-IF.
069500     MOVE 'ACTIVE  ' TO ACCT-STATUS (ATB-IDX) OF
069600                                  ACCT-TAB-ROW-DATA.
069650*        CLEARS BOTH A FREEZE AND A DORMANT STATUS IN ONE MOVE -
069660*        ACTIVATE DOES NOT NEED TO KNOW WHICH ONE IT WAS CLEARING.
069700     ADD 1 TO ACCT-VERSION (ATB-IDX) OF ACCT-TAB-ROW-DATA.
069800     MOVE 'OK  ' TO RES-STATUS.
069900     MOVE ACCT-BALANCE (ATB-IDX) OF ACCT-TAB-ROW-DATA
070000         TO RES-NEW-BALANCE.
070100
070200 270-ACTIVATE-TXN-EXIT.
070300     EXIT.
070400
070500******************************************************************
070510*    280-CLOSE-TXN                                                *
070520*    CLOSE IS PERMANENT - THERE IS NO RE-OPEN-BY-TYPE-CODE PATH   *
070530*    BACK FROM CLOSED, ONLY A BRAND-NEW OPEN TRANSACTION AGAINST  *
070540*    A NEW ACCOUNT NUMBER.  A CLOSE IS REFUSED UNLESS THE         *
070550*    BALANCE IS EXACTLY ZERO (ACCOUNT_021) - THIS SHOP DOES NOT   *
070560*    SWEEP A RESIDUAL BALANCE TO A SUSPENSE ACCOUNT AS PART OF    *
070570*    THIS STEP; THE CUSTOMER MUST WITHDRAW OR DEPOSIT TO ZERO     *
070580*    FIRST, THEN CLOSE.                                           *
070700******************************************************************
070800 280-CLOSE-TXN.
070900
070910*        ALREADY CLOSED - NOTHING TO DO.
071000     IF ACCT-STATUS-CLOSED (ATB-IDX) OF ACCT-TAB-ROW-DATA
071100        MOVE 'YES' TO WS-REJECTED-SW
071200        MOVE 'ACCOUNT_031' TO RES-ERROR-CODE
071300        GO TO 280-CLOSE-TXN-EXIT
071400     END-IF.
071410*        A NON-ZERO BALANCE MUST BE CLEARED BEFORE A CLOSE IS HONORED.
071500     IF ACCT-BALANCE (ATB-IDX) OF ACCT-TAB-ROW-DATA
071600             IS NOT EQUAL TO ZERO
071700        MOVE 'YES' TO WS-REJECTED-SW
071800        MOVE 'ACCOUNT_021' TO RES-ERROR-CODE
071900        GO TO 280-CLOSE-TXN-EXIT
072000     END-IF.
072100     MOVE 'CLOSED  ' TO ACCT-STATUS (ATB-IDX) OF
072200                                  ACCT-TAB-ROW-DATA.
072250*        LAST VERSION BUMP THIS ROW WILL EVER GET, SINCE NO RULE
072260*        PARAGRAPH ACCEPTS A FURTHER TRANSACTION AGAINST A
072270*        CLOSED ACCOUNT.
072300     ADD 1 TO ACCT-VERSION (ATB-IDX) OF ACCT-TAB-ROW-DATA.
072400     MOVE 'OK  ' TO RES-STATUS.
072500     MOVE ACCT-BALANCE (ATB-IDX) OF ACCT-TAB-ROW-DATA
072600         TO RES-NEW-BALANCE.
072700
072800 280-CLOSE-TXN-EXIT.
072900     EXIT.
073000
073100******************************************************************
073200*    290-POST-RESULT                                              *
073300*    WRITES THE RESULT-FILE RECORD AND ROLLS THE OUTCOME INTO     *
073400*    THE PER-TYPE OK/REJ COUNTS - OPEN'S TYPE COMES FROM           *
073500*    150-LOOKUP-ACCT-TYPE AND IS STILL GOOD WHEN WE GET HERE, BUT  *
073600*    EVERY OTHER TXN TYPE MUST RE-LOOK-UP THE ROW'S OWN TYPE       *
073700*    ITSELF - SEE CHG007 - RATHER THAN TRUST WHATEVER ATYP-IDX     *
073750*    WAS LEFT SET BY AN EARLIER TRANSACTION.  THE GRAND OK/REJ     *
073760*    COUNTS ARE NOT TOUCHED HERE - LIKE THE WITHDRAWN/DEPOSITED    *
073770*    GRAND TOTALS, THEY ARE SUMMED FROM THE PER-TYPE ROWS ONCE,    *
073780*    IN 710-PRINT-TYPE-LINE, NOT ACCUMULATED TWICE (SEE CHG008).   *
073800******************************************************************
073900 290-POST-RESULT.
074000
074050*        OPEN'S TYPE WAS ALREADY LOOKED UP IN 220 AND ATYP-IDX IS
074060*        STILL POINTING AT IT - THAT IS WHY THE OPEN BRANCHES
074070*        BELOW SKIP THE RE-LOOKUP THAT EVERY OTHER TYPE NEEDS.
074100     IF TXN-REJECTED
074200        MOVE 'REJ ' TO RES-STATUS
074400        IF TXN-TYPE-OPEN AND ATYP-FOUND
074500           ADD 1 TO RPT-REJ-COUNT (ATYP-IDX)
074600        END-IF
074700        IF NOT TXN-TYPE-OPEN AND ACCT-FOUND
074800           PERFORM 155-LOOKUP-ACCT-TYPE-OF-ROW THRU
074900                              155-LOOKUP-ACCT-TYPE-OF-ROW-EXIT
075000           ADD 1 TO RPT-REJ-COUNT (ATYP-IDX)
075100        END-IF
075200     ELSE
075320        IF NOT TXN-TYPE-OPEN
075340           PERFORM 155-LOOKUP-ACCT-TYPE-OF-ROW THRU
075360                              155-LOOKUP-ACCT-TYPE-OF-ROW-EXIT
075380        END-IF
075400        ADD 1 TO RPT-OK-COUNT (ATYP-IDX)
075500     END-IF.
075600     WRITE RES-REC.
075700     ADD 1 TO WS-RESULT-WRTN-CTR.
075800
075900 290-POST-RESULT-EXIT.
076000     EXIT.
076100
076200******************************************************************
076210*    150-LOOKUP-ACCT-TYPE                                         *
076220*    SEARCHES THE POLICY TABLE FOR TXN-ACCT-TYPE (OPEN ONLY).     *
076230*    ACCTTYP-ROW HAS ONLY THREE ENTRIES, SO A LINEAR SEARCH IS    *
076240*    PLENTY FAST - THERE IS NO NEED FOR A SEARCH ALL ON A TABLE   *
076250*    THIS SMALL, AND THE TABLE IS NOT KEPT IN ANY PARTICULAR      *
076260*    ORDER ANYWAY (SEE 100-LOAD-ACCT-TYPES).                     *
076500******************************************************************
076600 150-LOOKUP-ACCT-TYPE.
076700
076750*        WS-ATYP-FOUND-SW IS ALWAYS RESET BEFORE A SEARCH - A
076760*        PRIOR CALL'S RESULT MUST NEVER LEAK INTO THIS ONE.
076800     SET WS-ATYP-FOUND-SW TO SPACES.
076900     SET ATYP-IDX TO 1.
077000     SEARCH ACCTTYP-ROW
077100         AT END
077200             MOVE 'NO ' TO WS-ATYP-FOUND-SW
077300         WHEN ACCTTYP-CODE (ATYP-IDX) IS EQUAL TO TXN-ACCT-TYPE
077400             MOVE 'YES' TO WS-ATYP-FOUND-SW.
077500
077600 150-LOOKUP-ACCT-TYPE-EXIT.
077700     EXIT.
077800
077900******************************************************************
078000*    155-LOOKUP-ACCT-TYPE-OF-ROW                                  *
078100*    SAME SEARCH, KEYED BY THE CURRENT ACCOUNT ROW'S OWN TYPE     *
078200*    RATHER THAN THE TRANSACTION'S TYPE - USED ONCE AN EXISTING   *
078300*    ACCOUNT HAS ALREADY BEEN FOUND.                               *
078400******************************************************************
078500 155-LOOKUP-ACCT-TYPE-OF-ROW.
078600
078650*        SAME SWITCH, SAME RESET RULE AS 150 ABOVE - ONLY THE
078660*        SEARCH KEY DIFFERS.
078700     SET WS-ATYP-FOUND-SW TO SPACES.
078800     SET ATYP-IDX TO 1.
078900     SEARCH ACCTTYP-ROW
079000         AT END
079100             MOVE 'NO ' TO WS-ATYP-FOUND-SW
079200         WHEN ACCTTYP-CODE (ATYP-IDX) IS EQUAL TO
079300                 ACCT-TYPE (ATB-IDX) OF ACCT-TAB-ROW-DATA
079400             MOVE 'YES' TO WS-ATYP-FOUND-SW.
079500
079600 155-LOOKUP-ACCT-TYPE-OF-ROW-EXIT.
079700     EXIT.
079800
079900******************************************************************
080000*    160-BUILD-NEW-ACCT-ID                                       *
080010*    THE RANDOM-ID GENERATOR ITSELF IS OUTSIDE THIS SYSTEM'S      *
080020*    SCOPE (SEE ACCTCHK REMARKS); THIS SHOP'S SUBSTITUTE IS A     *
080030*    ZERO-PADDED RUN-LOCAL SEQUENCE NUMBER, FORMAT-CHECKED THE    *
080040*    SAME WAY A REAL ONE WOULD BE.                                *
080050*    WS-ACCT-ID-SEQ IS A PLAIN RUN-LOCAL COUNTER, NOT PULLED      *
080060*    FROM ANY CONTROL FILE - TWO ACCTBAT RUNS ON THE SAME DAY     *
080070*    WILL EACH START THEIR SEQUENCE OVER AT ONE, SO ACCT-ID IS    *
080080*    NEVER RELIED ON AS A SYSTEM-WIDE UNIQUE KEY - ACCT-NUMBER,   *
080090*    BUILT BY ACCTCHK'S GENERATE FUNCTION, IS THE TRUE KEY.       *
080500******************************************************************
080600 160-BUILD-NEW-ACCT-ID.
080700
080750*        THE SEQUENCE NUMBER IS EDITED NUMERIC-TO-ALPHANUMERIC BY
080760*        THE REDEFINES ON WS-NEW-ACCT-ID-PARTS, NOT BY A SEPARATE
080770*        DE-EDIT ROUTINE.
080800     ADD 1 TO WS-ACCT-ID-SEQ.
080900     MOVE WS-ACCT-ID-SEQ TO WNID-SUFFIX-NUM.
081000     MOVE 'ACC-' TO WNID-PREFIX.
081100     MOVE 'I' TO LK-CHK-FUNCTION-CODE.
081200     MOVE WS-NEW-ACCT-ID-WORK TO LK-CHK-ACCT-ID.
081250*        LK-CHK-RESULT-SW COMES BACK SET BUT IS NOT CHECKED HERE -
081260*        A FORMAT BUILT BY THE FIXED 'ACC-' PLUS EIGHT DIGITS
081270*        PATTERN ABOVE CANNOT FAIL ACCTCHK'S OWN EDIT OF THAT
081280*        SAME PATTERN, SO THE RESULT IS NOT WORTH RE-TESTING.
081300     CALL 'ACCTCHK' USING ACCTCHK-PARMS.
081400
081500 160-BUILD-NEW-ACCT-ID-EXIT.
081600     EXIT.
081700
081800******************************************************************
081810*    600-REWRITE-ACCT-MASTER                                      *
081820*    WS-ACCT-TABLE IS THE ONLY COPY OF THE MASTER WHILE THE RUN   *
081830*    IS GOING - ACCT-MASTER-FILE WAS CLOSED BACK IN 000-MAINLINE  *
081840*    RIGHT AFTER IT WAS LOADED, SO EVERY UPDATE AND EVERY NEWLY   *
081850*    OPENED ACCOUNT ONLY EXISTS IN WORKING STORAGE UNTIL THIS     *
081860*    PARAGRAPH REOPENS THE FILE FOR OUTPUT AND WRITES THE WHOLE   *
081870*    TABLE BACK, ROW BY ROW, IN TABLE ORDER (NOT ACCOUNT-NUMBER   *
081880*    ORDER - SEE THE REMARKS ABOVE ON WHY THE TABLE IS UNSORTED).*
082000******************************************************************
082100 600-REWRITE-ACCT-MASTER.
082200
082250*        WS-ACCT-COUNT IS BOTH THE ROW COUNT AND THE HIGH-WATER
082260*        SUBSCRIPT (SEE THE REMARKS ON WS-ACCT-COUNT UP IN
082270*        WS-RUN-COUNTERS) SO IT DOUBLES AS THE UPPER BOUND HERE.
082300     PERFORM 605-WRITE-ONE-ACCT-ROW THRU 605-WRITE-ONE-ACCT-ROW-EXIT
082310         VARYING ATB-IDX FROM 1 BY 1 UNTIL ATB-IDX > WS-ACCT-COUNT.
082800
082900 600-REWRITE-ACCT-MASTER-EXIT.
083000     EXIT.
083010
083020 605-WRITE-ONE-ACCT-ROW.
083025*        A SEQUENTIAL WRITE, NOT A REWRITE - THE FILE WAS OPENED
083027*        OUTPUT, NOT I-O, SO EVERY ROW IS FRESHLY LAID DOWN.
083030     MOVE ACCT-TAB-ROW-DATA (ATB-IDX) TO ACCT-MASTER-REC.
083040     WRITE ACCT-MASTER-REC.
083050     ADD 1 TO WS-MSTR-WRTN-CTR.
083060 605-WRITE-ONE-ACCT-ROW-EXIT.
083070     EXIT.
083100
083200******************************************************************
083210*    700-PRINT-REPORT                                             *
083220*    ONE DETAIL LINE PER ACCOUNT TYPE (IN THE SAME FIXED ORDER AS *
083230*    THE POLICY TABLE - CHECKING, SAVINGS, DEPOSIT) FOLLOWED BY   *
083240*    ONE GRAND-TOTAL LINE.  THIS IS THE ONLY OUTPUT OF THE RUN    *
083250*    BESIDES RESULT-FILE AND THE REWRITTEN MASTER - THERE IS NO   *
083260*    EXCEPTION REPORT OF INDIVIDUAL REJECTED TRANSACTIONS; A      *
083270*    REJECTED TRANSACTION'S DETAIL LIVES ONLY ON RESULT-FILE.     *
083400******************************************************************
083500 700-PRINT-REPORT.
083600
083650*        HEADINGS FIRST, THEN ONE DETAIL LINE PER TYPE IN TABLE
083660*        ORDER, THEN THE FOOT LINE - NO PAGE BREAK BETWEEN ANY OF
083670*        THESE SINCE THE WHOLE REPORT NEVER RUNS PAST ONE PAGE.
083700     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
083800     PERFORM 710-PRINT-TYPE-LINE THRU 710-PRINT-TYPE-LINE-EXIT
083900         VARYING RPT-IDX FROM 1 BY 1 UNTIL RPT-IDX > 3.
084000     PERFORM 720-PRINT-GRAND-TOTALS THRU
084100                              720-PRINT-GRAND-TOTALS-EXIT.
084200
084300 700-PRINT-REPORT-EXIT.
084400     EXIT.
084410
084420******************************************************************
084430*    710-PRINT-TYPE-LINE                                         *
084440*    PRINTS ONE TYPE'S DETAIL LINE AND ROLLS ITS COUNTS INTO THE  *
084450*    GRAND TOTALS.  THIS IS THE ONLY PLACE THE GRAND TOTALS ARE   *
084460*    TOUCHED (SEE CHG008) - DO NOT ADD A LIVE GRAND-TOTAL UPDATE  *
084465*    ANYWHERE ELSE IN THE PROGRAM OR THE SUMMARY LINE WILL BE     *
084468*    DOUBLE-COUNTED AGAIN.                                        *
084470******************************************************************
084600 710-PRINT-TYPE-LINE.
084700
084750*        THE PRINT LINE IS RESPACED FROM SCRATCH EVERY CALL SO
084760*        NO DIGIT FROM A SHORTER PRIOR VALUE CAN BLEED THROUGH A
084770*        NUMERIC-EDITED FIELD'S LEADING ZERO-SUPPRESSED POSITIONS.
084800     MOVE SPACES TO DL-TYPE-TOTAL.
084900     MOVE RPT-TYPE-CODE (RPT-IDX) TO TYPE-DL.
085000     MOVE RPT-OK-COUNT (RPT-IDX) TO OK-CNT-DL.
085100     MOVE RPT-REJ-COUNT (RPT-IDX) TO REJ-CNT-DL.
085200     MOVE RPT-TOTAL-WITHDRAWN (RPT-IDX) TO WTHDRWN-DL.
085300     MOVE RPT-TOTAL-DEPOSITED (RPT-IDX) TO DEPOSITD-DL.
085400     WRITE ACCT-RPT-LINE FROM DL-TYPE-TOTAL AFTER ADVANCING 1.
085500     ADD RPT-OK-COUNT (RPT-IDX) TO RPT-GRAND-OK-COUNT.
085600     ADD RPT-REJ-COUNT (RPT-IDX) TO RPT-GRAND-REJ-COUNT.
085700     ADD RPT-TOTAL-WITHDRAWN (RPT-IDX) TO RPT-GRAND-WITHDRAWN.
085800     ADD RPT-TOTAL-DEPOSITED (RPT-IDX) TO RPT-GRAND-DEPOSITED.
085900
086000 710-PRINT-TYPE-LINE-EXIT.
086100     EXIT.
086200
086210******************************************************************
086220*    720-PRINT-GRAND-TOTALS                                       *
086230*    BY THE TIME THIS RUNS, 710-PRINT-TYPE-LINE HAS ALREADY BEEN  *
086240*    PERFORMED FOR ALL THREE ACCOUNT TYPES, SO RPT-GRAND-OK-COUNT *
086250*    AND ITS SIBLINGS ARE FULLY SUMMED - THIS PARAGRAPH ONLY      *
086260*    EDITS AND WRITES THE LINE, IT DOES NO ARITHMETIC OF ITS OWN. *
086270******************************************************************
086300 720-PRINT-GRAND-TOTALS.
086400
086420*        THE FOUR GRAND FIELDS BELOW ARE NEVER ADDED TO DIRECTLY
086440*        IN THIS PARAGRAPH - THEY ARE ONLY MOVED OUT TO THE LINE,
086460*        HAVING ALREADY BEEN SUMMED ACROSS ALL ACCOUNT TYPES BY
086480*        710-PRINT-TYPE-LINE.  SEE CHG008 IN THE CHANGE LOG.
086500     MOVE SPACES TO GTL-GRAND-TOTALS.
086600     MOVE RPT-GRAND-OK-COUNT TO OK-CNT-GTL.
086700     MOVE RPT-GRAND-REJ-COUNT TO REJ-CNT-GTL.
086800     MOVE RPT-GRAND-WITHDRAWN TO WTHDRWN-GTL.
086900     MOVE RPT-GRAND-DEPOSITED TO DEPOSITD-GTL.
087000     WRITE ACCT-RPT-LINE FROM GTL-GRAND-TOTALS AFTER ADVANCING 2.
087100
087200 720-PRINT-GRAND-TOTALS-EXIT.
087300     EXIT.
087400
087500******************************************************************
087510*    800-READ-TRAN-FILE                                           *
087520*    ONE CALL PER TRANSACTION, PLUS THE PRIMING CALL IN           *
087530*    000-MAINLINE - A CLASSIC PRIMING READ SO THE MAIN PERFORM    *
087540*    UNTIL EOF-TRAN NEVER PROCESSES A TRAILING EMPTY RECORD.      *
087700******************************************************************
087800 800-READ-TRAN-FILE.
087900
087950*        NO FILE-STATUS TEST BEYOND AT END/NOT AT END - AN I/O
087960*        ERROR ON A SEQUENTIAL READ OF THIS SITE'S UTILITY FILES
087970*        IS EXPECTED TO ABEND THE STEP RATHER THAN BE TRAPPED HERE.
088000     READ TRAN-FILE
088100         AT END MOVE 'YES' TO WS-EOF-TRAN-SW
088200         NOT AT END ADD 1 TO WS-TRAN-READ-CTR
088300     END-READ.
088400
088500 800-READ-TRAN-FILE-EXIT.
088600     EXIT.
088700
088800******************************************************************
088810*    850-READ-ACCT-MASTER                                         *
088820*    SAME PRIMING-READ SHAPE AS 800, USED ONLY DURING THE LOAD    *
088830*    OF WS-ACCT-TABLE AT THE START OF THE RUN - NEVER CALLED      *
088840*    AGAIN ONCE ACCT-MASTER-FILE IS CLOSED IN 000-MAINLINE.       *
089000******************************************************************
089100 850-READ-ACCT-MASTER.
089200
089250*        SAME SHAPE AS 800-READ-TRAN-FILE ABOVE, AGAINST THE
089260*        OTHER INPUT FILE.
089300     READ ACCT-MASTER-FILE
089400         AT END MOVE 'YES' TO WS-EOF-MSTR-SW
089500         NOT AT END ADD 1 TO WS-MSTR-READ-CTR
089600     END-READ.
089700
089800 850-READ-ACCT-MASTER-EXIT.
089900     EXIT.
090000
090100******************************************************************
090110*    955-HEADINGS                                                 *
090120*    ONE HEADER PAIR PER RUN - THERE IS NO PAGE-OVERFLOW LOGIC    *
090130*    BECAUSE THE REPORT IS ONLY EVER FOUR LINES LONG (THREE TYPE  *
090140*    DETAIL LINES PLUS ONE GRAND-TOTAL LINE), SO IT NEVER SPILLS  *
090150*    PAST THE FIRST PAGE.                                         *
090300******************************************************************
090400 955-HEADINGS.
090500
090550*        RPT-RUN-DATE'S SLASH-EDITED PICTURE DOES THE CCYY/MM/DD
090560*        PUNCTUATION - NO SEPARATE EDIT ROUTINE IS NEEDED.
090600     MOVE WS-RUN-DATE TO RPT-RUN-DATE.
090700     WRITE ACCT-RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
090800     WRITE ACCT-RPT-LINE FROM HL-HEADER-2 AFTER ADVANCING 2.
090900
091000 955-HEADINGS-EXIT.
091100     EXIT.
