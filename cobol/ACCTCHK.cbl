000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTCHK.
000300 AUTHOR.        R K HUANG.
000400 INSTALLATION.  RETAIL BANKING SYSTEMS - ACCOUNT SERVICES.
000500 DATE-WRITTEN.  92-05-02.
000600 DATE-COMPILED.
000650*    DATE-COMPILED LEFT BLANK INTENTIONALLY SO THE COMPILER
000660*    STAMPS THE ACTUAL COMPILE DATE HERE RATHER THAN A LITERAL.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*        ACCTCHK IS A CALLED SUBROUTINE, NOT A STANDALONE JOB
001100*        STEP.  IT HAS NO FILE I/O OF ITS OWN.  IT IS CALLED BY
001200*        ACCTBAT TO
001300*           (I) VALIDATE AN ACCT-ID (ACC-XXXXXXXX FORMAT)
001400*           (V) VALIDATE AN ACCOUNT NUMBER, FORMAT PPP-MMMM-
001500*               MMMM-CC, AGAINST THE LUHN CHECKSUM RULE
001600*           (G) GENERATE A NEW ACCOUNT NUMBER FOR A GIVEN TYPE
001700*               PREFIX (OPEN TRANSACTIONS ONLY) AND VALIDATE IT
001800*               BY THE SAME LUHN RULE BEFORE HANDING IT BACK
001810*           (M) MASK AN ACCOUNT NUMBER FOR DISPLAY/PRINT - BLANKS
001820*               OUT THE TWO MIDDLE 4-DIGIT GROUPS, KEEPING THE
001830*               TYPE PREFIX AND THE LUHN CHECKSUM VISIBLE
001900*
002000*        THE ACCOUNT NUMBER CARRIES 13 SIGNIFICANT DIGITS - A
002100*        3-DIGIT TYPE PREFIX, AN 8-DIGIT BODY, AND A 2-DIGIT
002200*        LUHN CHECKSUM - PUNCTUATED PPP-MMMM-MMMM-CC.
002300*
002400*        LINKAGE:
002500*           01  ACCTCHK-PARMS (SEE LINKAGE SECTION BELOW).
002600*           LK-FUNCTION-CODE DRIVES WHICH OF THE ABOVE RUNS.
002700*
002800*     CHANGE LOG
002900*     ------- -------- ---- ------------------------------------
003000*     ORIG    92-05-02 RKH  FIRST CUT - ID FORMAT CHECK ONLY
003100*     CHG001  92-06-30 RKH  ADDED ACCOUNT-NUMBER LUHN VALIDATE
003200*     CHG002  92-09-11 RKH  ADDED ACCOUNT-NUMBER GENERATE (OPEN)
003300*     CHG003  95-01-20 DLM  REQ 4417 - GENERATE NOW RE-SEEDS ON
003400*                           EVERY CALL INSTEAD OF ONCE AT START
003500*     CHG004  99-02-11 JMT  Y2K SWEEP - NO DATE FIELDS IN THIS
003600*                           PROGRAM, NO CHANGE REQUIRED, SIGNED
003700*                           OFF PER REQ 5290
003800*     CHG005  03-08-14 TNR  REQ 6031 - TIGHTENED ID FORMAT EDIT,
003900*                           8TH CHARACTER WAS NOT BEING CHECKED
003910*     CHG006  06-02-27 TNR  REQ 6402 - VALIDATE WAS DOUBLING THE
003920*                           CHECK DIGIT ITSELF INSTEAD OF THE
003930*                           BODY'S RIGHTMOST DIGIT; A HANDFUL OF
003940*                           GOOD NUMBERS WERE FAILING VALIDATION
003950*     CHG007  06-08-09 TNR  REQ 6415 - ADDED MASK FUNCTION (M) SO
003960*                           THE STATEMENT-PRINT RUN NO LONGER HAS
003970*                           TO ROLL ITS OWN MIDDLE-DIGIT BLANKING
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004650*        C01 IS CARRIED HERE ONLY FOR CONSISTENCY WITH THE REST
004660*        OF THE APPLICATION'S PROGRAMS - THIS SUBROUTINE HAS NO
004670*        PRINTER FILE OF ITS OWN AND NEVER REFERENCES TOP-OF-FORM.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005110*        WS-PROGRAM-STATUS IS A DISPLAY-ONLY ENTRY/EXIT TRACER,
005120*        SET AT THE TOP AND BOTTOM OF 000-MAIN - IT IS NEVER
005130*        TESTED BY ANY LOGIC IN THIS PROGRAM, JUST A BREADCRUMB
005140*        FOR A DUMP READER TRYING TO TELL WHETHER A FAILURE
005150*        OCCURRED INSIDE THIS SUBROUTINE OR BACK IN THE CALLER.
005200 01  WS-PROGRAM-STATUS           PIC X(30)  VALUE SPACES.
005300
005400******************************************************************
005500*    WORK AREAS FOR THE LUHN CHECKSUM - VALIDATE DIRECTION       *
005600******************************************************************
005700 01  WS-VALIDATE-FIELDS.
005750*        WS-NUMBER-PARTS GIVES ALPHANUMERIC ACCESS TO EACH
005760*        PUNCTUATED GROUP SO THE DASH POSITIONS CAN BE CHECKED;
005770*        THE FOUR -NUM REDEFINES BELOW GIVE NUMERIC ACCESS TO
005780*        THE SAME BYTES ONCE THE DASHES HAVE ALREADY CHECKED OUT.
005800     05  WS-NUMBER-WORK           PIC X(16).
005900     05  WS-NUMBER-PARTS REDEFINES WS-NUMBER-WORK.
006000         10  WNP-PREFIX            PIC X(03).
006100         10  WNP-DASH-1            PIC X(01).
006200         10  WNP-MID-1             PIC X(04).
006300         10  WNP-DASH-2            PIC X(01).
006400         10  WNP-MID-2             PIC X(04).
006500         10  WNP-DASH-3            PIC X(01).
006600         10  WNP-CHECK             PIC X(02).
006700     05  WS-PREFIX-NUM REDEFINES WNP-PREFIX PIC 9(03).
006800     05  WS-MID-1-NUM  REDEFINES WNP-MID-1  PIC 9(04).
006900     05  WS-MID-2-NUM  REDEFINES WNP-MID-2  PIC 9(04).
007000     05  WS-CHECK-NUM  REDEFINES WNP-CHECK  PIC 9(02).
007050*        WS-DIGIT-WORK GIVES ONE-DIGIT-AT-A-TIME SUBSCRIPTED
007060*        ACCESS TO ALL 13 DIGITS FOR THE LUHN SUMMATION LOOP.
007100     05  WS-DIGITS-PACKED         PIC 9(13).
007200     05  WS-DIGIT-WORK REDEFINES WS-DIGITS-PACKED.
007300         10  WS-DIGIT             PIC 9(01)  OCCURS 13
007400                                   INDEXED BY WD-IDX.
007500     05  WS-LUHN-SUB              PIC S9(4)  COMP SYNC.
007600     05  WS-LUHN-REM              PIC S9(4)  COMP SYNC.
007700     05  WS-LUHN-SUM              PIC S9(4)  COMP SYNC.
007800     05  WS-LUHN-DOUBLED          PIC S9(4)  COMP SYNC.
007900     05  WS-DOUBLE-SW             PIC X(01).
008000         88  WS-DOUBLE-THIS-DIGIT     VALUE 'Y'.
008040*        PAD TO A ROUND BOUNDARY - ROOM FOR A FUTURE FIELD
008045*        WITHOUT RESHUFFLING EVERYTHING BEHIND IT.
008050     05  FILLER                   PIC X(05).
008100
008200******************************************************************
008300*    WORK AREAS FOR THE LUHN CHECKSUM - GENERATE DIRECTION       *
008400******************************************************************
008500 01  WS-GENERATE-FIELDS.
008550*        WS-SEED STARTS AT A FIXED VALUE OF 7 AND IS CARRIED
008560*        FORWARD FROM CALL TO CALL (SEE CHG003) - IT IS NOT
008570*        RE-INITIALIZED ANYWHERE IN THIS PROGRAM, SO THE FIRST
008580*        NUMBER GENERATED IN ANY GIVEN RUN OF THE CALLING JOB
008590*        STEP IS DETERMINISTIC, BUT SUBSEQUENT ONES ARE NOT.
008600     05  WS-SEED                  PIC 9(09)  COMP-3  VALUE 7.
008700     05  WS-SEED-QUOT             PIC 9(09)  COMP-3.
008800     05  WS-BODY-11               PIC 9(11).
008850*        WS-BODY-PARTS SPLITS THE 11-DIGIT BODY BACK INTO THE
008860*        3-DIGIT TYPE PREFIX THE CALLER ASKED FOR AND THE
008870*        8-DIGIT PSEUDO-RANDOM PORTION, SO THE PREFIX CAN BE
008880*        OVERLAID WITHOUT DISTURBING THE RANDOM DIGITS.
008900     05  WS-BODY-PARTS REDEFINES WS-BODY-11.
009000         10  WS-BODY-PREFIX        PIC 9(03).
009100         10  WS-BODY-RANDOM-8      PIC 9(08).
009150*        WS-BODY-12 IS THE 11-DIGIT BODY WITH CHECK DIGIT 1
009160*        APPENDED - THE INPUT TO THE SECOND CHECK-DIGIT PASS.
009200     05  WS-BODY-12               PIC 9(12).
009300     05  WS-CHECK-DIGIT-1         PIC 9(01).
009400     05  WS-CHECK-DIGIT-2         PIC 9(01).
009500     05  WS-GEN-SUM               PIC S9(4)  COMP SYNC.
009600     05  WS-GEN-REM               PIC S9(4)  COMP SYNC.
009700     05  WS-GEN-DOUBLED           PIC S9(4)  COMP SYNC.
009800     05  WS-GEN-DIGITS-11         PIC 9(11).
009900     05  WS-GEN-DIGIT-WORK-11 REDEFINES WS-GEN-DIGITS-11.
010000         10  WS-GEN-DIGIT-11      PIC 9(01)  OCCURS 11
010100                                   INDEXED BY WGD-IDX.
010200     05  WS-GEN-DIGITS-12         PIC 9(12).
010300     05  WS-GEN-DIGIT-WORK-12 REDEFINES WS-GEN-DIGITS-12.
010400         10  WS-GEN-DIGIT-12      PIC 9(01)  OCCURS 12
010500                                   INDEXED BY WGE-IDX.
010520*        SAME PAD CONVENTION AS THE VALIDATE-DIRECTION GROUP
010530*        ABOVE - KEEPS ALL THREE WORK-AREA GROUPS A SIMILAR
010540*        OVERALL SIZE.
010550     05  FILLER                   PIC X(05).
010600
010700******************************************************************
010800*    WORK AREAS FOR THE ACCT-ID FORMAT EDIT                      *
010850*    SMALLEST OF THE THREE WORK-AREA GROUPS BECAUSE THE ACCT-ID   *
010860*    EDIT IS THE SIMPLEST OF THE FOUR FUNCTIONS - A LITERAL       *
010870*    PREFIX COMPARE PLUS AN 8-CHARACTER ALPHANUMERIC LOOP, NO     *
010880*    ARITHMETIC AT ALL.                                           *
010900******************************************************************
011000 01  WS-ID-FIELDS.
011100     05  WS-ID-WORK               PIC X(12).
011200     05  WS-ID-PARTS REDEFINES WS-ID-WORK.
011300         10  WID-PREFIX            PIC X(04).
011400         10  WID-SUFFIX            PIC X(08).
011500     05  WS-ID-SUB                PIC S9(4)  COMP SYNC.
011520*        THIRD AND LAST OF THE PAD FIELDS - SAME RATIONALE AS
011530*        THE OTHER TWO WORK-AREA GROUPS ABOVE.
011550     05  FILLER                   PIC X(05).
011600
011700 LINKAGE SECTION.
011800
011810******************************************************************
011820*    ACCTCHK-PARMS - THE ONE AND ONLY PARAMETER AREA THIS         *
011830*    SUBROUTINE EXPOSES.  NOT EVERY FIELD IS USED BY EVERY        *
011840*    FUNCTION - LK-ACCT-ID IS ONLY MEANINGFUL FOR FUNCTION 'I',   *
011850*    LK-ACCT-PREFIX ONLY FOR 'G', AND LK-ACCT-NUMBER IS THE       *
011860*    WORKING FIELD FOR 'V', 'G' (ON OUTPUT) AND 'M'.              *
011870******************************************************************
011900 01  ACCTCHK-PARMS.
012000     05  LK-FUNCTION-CODE         PIC X(01).
012100         88  LK-FUNC-VALIDATE-ID      VALUE 'I'.
012200         88  LK-FUNC-VALIDATE-NBR     VALUE 'V'.
012300         88  LK-FUNC-GENERATE-NBR     VALUE 'G'.
012310         88  LK-FUNC-MASK-NBR         VALUE 'M'.
012320*        CHG007 ADDED 'M' - THE OTHER THREE VALUES DATE BACK TO
012330*        THE ORIGINAL CUT OF THIS PROGRAM IN 92.
012400     05  LK-ACCT-ID               PIC X(12).
012500     05  LK-ACCT-NUMBER           PIC X(16).
012600     05  LK-ACCT-PREFIX           PIC X(03).
012700     05  LK-RESULT-SW             PIC X(01).
012800         88  LK-RESULT-VALID          VALUE 'Y'.
012900         88  LK-RESULT-INVALID        VALUE 'N'.
012920*        LK-RESULT-INVALID IS PROVIDED FOR READABILITY AT THE
012930*        CALLER'S END BUT THIS PROGRAM ITSELF ONLY EVER MOVES
012940*        THE LITERAL 'Y' OR 'N' DIRECTLY - NEITHER 88 IS SET BY
012945*        NAME ON THIS SIDE OF THE CALL.
012950     05  FILLER                   PIC X(04).
013000
013100 PROCEDURE DIVISION USING ACCTCHK-PARMS.
013200
013210******************************************************************
013220*    000-MAIN                                                    *
013230*    SINGLE ENTRY POINT FOR ALL FOUR FUNCTIONS THIS SUBROUTINE    *
013240*    PERFORMS.  THE CALLER SETS LK-FUNCTION-CODE AND WHICHEVER    *
013250*    INPUT FIELD THAT FUNCTION NEEDS BEFORE THE CALL; ON RETURN   *
013260*    LK-RESULT-SW TELLS THE CALLER WHETHER TO TRUST THE ANSWER.   *
013270*    AN UNRECOGNIZED FUNCTION CODE IS TREATED AS A FAILURE, NOT   *
013280*    AN ABEND - CALLERS ARE EXPECTED TO CHECK LK-RESULT-SW ON     *
013290*    EVERY CALL REGARDLESS OF WHICH FUNCTION THEY ASKED FOR.      *
013295******************************************************************
013300 000-MAIN.
013400     MOVE 'ACCTCHK RUNNING' TO WS-PROGRAM-STATUS.
013500     MOVE 'N' TO LK-RESULT-SW.
013600     EVALUATE TRUE
013700         WHEN LK-FUNC-VALIDATE-ID
013800             PERFORM 300-VALIDATE-ACCT-ID
013900         WHEN LK-FUNC-VALIDATE-NBR
014000             PERFORM 200-VALIDATE-ACCT-NUMBER
014100         WHEN LK-FUNC-GENERATE-NBR
014150*                100 CALLS 200 ITSELF ONCE IT HAS BUILT A
014160*                CANDIDATE NUMBER, SO LK-RESULT-SW STILL COMES
014170*                BACK SET ON THIS PATH.
014200             PERFORM 100-GENERATE-ACCT-NUMBER
014250         WHEN LK-FUNC-MASK-NBR
014260             PERFORM 400-MASK-ACCT-NUMBER
014300         WHEN OTHER
014350*                LK-RESULT-SW WAS ALREADY DEFAULTED TO 'N' ABOVE;
014360*                THIS MOVE IS REDUNDANT BUT LEFT IN PLACE SO THE
014370*                REJECT PATH IS EXPLICIT RATHER THAN IMPLICIT.
014400             MOVE 'N' TO LK-RESULT-SW
014500     END-EVALUATE.
014600     MOVE 'ACCTCHK DONE' TO WS-PROGRAM-STATUS.
014650*        GOBACK RATHER THAN STOP RUN - THIS IS A CALLED
014660*        SUBROUTINE AND MUST RETURN CONTROL TO ACCTBAT, NOT END
014670*        THE JOB STEP.
014700     GOBACK.
014800
014900******************************************************************
015000*    100-GENERATE-ACCT-NUMBER                                    *
015100*    BUILDS A NEW NUMBER FOR THE REQUESTED TYPE PREFIX: A         *
015200*    3-DIGIT PREFIX PLUS AN 8-DIGIT BODY DRAWN FROM A MANUAL      *
015300*    LINEAR-CONGRUENTIAL GENERATOR (RE-SEEDED OFF THE PRIOR       *
015400*    RESULT EVERY CALL - SEE CHG003) PLUS A 2-DIGIT LUHN          *
015500*    CHECKSUM, PUNCTUATED PPP-MMMM-MMMM-CC, THEN SELF-VALIDATED   *
015600*    AS A BELT-AND-SUSPENDERS CHECK BEFORE HANDING IT BACK.       *
015700******************************************************************
015800 100-GENERATE-ACCT-NUMBER.
015850*        LINEAR CONGRUENTIAL STEP - MULTIPLY THE CARRIED-OVER
015860*        SEED BY AN ODD CONSTANT, ADD ANOTHER CONSTANT, THEN
015870*        KEEP THE REMAINDER AFTER DIVIDING BY 10**8 AS THIS
015880*        CALL'S 8 RANDOM-LOOKING DIGITS.  THE QUOTIENT BECOMES
015890*        NEXT CALL'S SEED SO THE SEQUENCE NEVER REPEATS ON A
015895*        SHORT CYCLE WITHIN ONE JOB STEP.
015900     COMPUTE WS-SEED = (WS-SEED * 31 + 101909).
016000     DIVIDE WS-SEED BY 99999999 GIVING WS-SEED-QUOT
016100         REMAINDER WS-BODY-RANDOM-8.
016200     MOVE WS-SEED-QUOT TO WS-SEED.
016300     MOVE LK-ACCT-PREFIX TO WS-BODY-PREFIX.
016350*        TWO CHECK-DIGIT PASSES, ONE DIGIT-POSITION APART - SEE
016360*        THE BANNER BELOW FOR WHY BOTH ARE NEEDED.
016400     PERFORM 110-CALC-CHECK-DIGIT-1.
016500     COMPUTE WS-BODY-12 = (WS-BODY-11 * 10) + WS-CHECK-DIGIT-1.
016600     PERFORM 120-CALC-CHECK-DIGIT-2.
016650*        REASSEMBLE THE PUNCTUATED PPP-MMMM-MMMM-CC NUMBER IN
016660*        THE SAME WORK AREA 200-VALIDATE-ACCT-NUMBER USES, THEN
016670*        SELF-VALIDATE IT BEFORE HANDING IT BACK TO THE CALLER.
016700     MOVE WS-BODY-PREFIX    TO WNP-PREFIX.
016710*        THE 8-DIGIT RANDOM BODY GOES INTO BOTH 4-DIGIT MIDDLE
016720*        GROUPS AT ONCE - WNP-MID-1 TAKES THE LEFT HALF OF THE
016730*        SENDING FIELD, WNP-MID-2 THE RIGHT HALF, BY ORDINARY
016740*        COBOL MOVE ALIGNMENT RULES.
016800     MOVE '-'               TO WNP-DASH-1 WNP-DASH-2 WNP-DASH-3.
016900     MOVE WS-BODY-RANDOM-8  TO WNP-MID-1 WNP-MID-2.
017000     MOVE WS-CHECK-DIGIT-1  TO WNP-CHECK (1:1).
017100     MOVE WS-CHECK-DIGIT-2  TO WNP-CHECK (2:1).
017200     MOVE WS-NUMBER-WORK    TO LK-ACCT-NUMBER.
017250*        BEFORE HANDING THE NEW NUMBER BACK, RUN IT THROUGH THE
017260*        SAME VALIDATE PATH A CALLER WOULD USE, SO A LOGIC BUG IN
017270*        THE GENERATOR ITSELF CAN NEVER PRODUCE A NUMBER THAT
017280*        FAILS ITS OWN LUHN CHECK ON A LATER CALL.
017300     PERFORM 200-VALIDATE-ACCT-NUMBER.
017400
017500******************************************************************
017600*    110-CALC-CHECK-DIGIT-1 / 120-CALC-CHECK-DIGIT-2             *
017700*    CHECK-DIGIT ALGORITHM: STARTING FROM THE RIGHTMOST DIGIT    *
017800*    OF THE GIVEN NUMBER AND DOUBLING FIRST, WALK LEFT           *
017900*    ALTERNATING DOUBLE/PLAIN.  WHEN A DOUBLED DIGIT EXCEEDS 9,  *
018000*    SUBTRACT 9.  SUM EVERYTHING; CHECK DIGIT = (10 - (SUM MOD   *
018100*    10)) MOD 10.  110 RUNS AGAINST THE 11-DIGIT BODY TO GET     *
018200*    CHECK DIGIT 1; 120 RUNS AGAINST THAT RESULT WITH CHECK      *
018300*    DIGIT 1 APPENDED (12 DIGITS) TO GET CHECK DIGIT 2 - EACH    *
018400*    PASS IS ONE DIGIT-POSITION OFF FROM THE OTHER, WHICH IS     *
018500*    WHY THE TWO CHECK DIGITS DO NOT DOUBLE THE SAME POSITIONS   *
018600*    ON THE FINAL 13-DIGIT VALIDATE PASS.                        *
018700******************************************************************
018800 110-CALC-CHECK-DIGIT-1.
018850*        WS-GEN-SUM AND WS-DOUBLE-SW ARE SHARED WITH
018860*        120-CALC-CHECK-DIGIT-2 BELOW AND MUST BE RESET HERE -
018870*        NEITHER PARAGRAPH CAN ASSUME THE OTHER LEFT THEM CLEAN.
018900     MOVE WS-BODY-11 TO WS-GEN-DIGITS-11.
019000     MOVE ZERO TO WS-GEN-SUM.
019100     MOVE 'Y' TO WS-DOUBLE-SW.
019200     PERFORM 115-SUM-DIGIT-11 THRU 115-SUM-DIGIT-11-EXIT
019210         VARYING WGD-IDX FROM 11 BY -1 UNTIL WGD-IDX < 1.
020500     DIVIDE WS-GEN-SUM BY 10 GIVING WS-GEN-REM
020600         REMAINDER WS-CHECK-DIGIT-1.
020700     COMPUTE WS-CHECK-DIGIT-1 = 10 - WS-CHECK-DIGIT-1.
020800     IF WS-CHECK-DIGIT-1 = 10
020900         MOVE 0 TO WS-CHECK-DIGIT-1
021000     END-IF.
021005*        FALL-THROUGH GUARD - WITHOUT THIS GO TO, CONTROL WOULD
021007*        DROP STRAIGHT INTO 115-SUM-DIGIT-11 BELOW, WHICH IS THE
021008*        PERFORMED RANGE FOR THE VARYING LOOP ABOVE, NOT PART OF
021009*        THIS PARAGRAPH'S OWN FALL-THROUGH FLOW.
021010     GO TO 110-CALC-EXIT.
021020
021030 115-SUM-DIGIT-11.
021040     IF WS-DOUBLE-THIS-DIGIT
021050         COMPUTE WS-GEN-DOUBLED = WS-GEN-DIGIT-11 (WGD-IDX) * 2
021060         IF WS-GEN-DOUBLED > 9
021070             COMPUTE WS-GEN-DOUBLED = WS-GEN-DOUBLED - 9
021080         END-IF
021090         ADD WS-GEN-DOUBLED TO WS-GEN-SUM
021100         MOVE 'N' TO WS-DOUBLE-SW
021110     ELSE
021120         ADD WS-GEN-DIGIT-11 (WGD-IDX) TO WS-GEN-SUM
021130         MOVE 'Y' TO WS-DOUBLE-SW
021140     END-IF.
021150 115-SUM-DIGIT-11-EXIT.
021160     EXIT.
021170 110-CALC-EXIT.
021180     EXIT.
021190
021200 120-CALC-CHECK-DIGIT-2.
021300     MOVE WS-BODY-12 TO WS-GEN-DIGITS-12.
021400     MOVE ZERO TO WS-GEN-SUM.
021500     MOVE 'Y' TO WS-DOUBLE-SW.
021600     PERFORM 125-SUM-DIGIT-12 THRU 125-SUM-DIGIT-12-EXIT
021610         VARYING WGE-IDX FROM 12 BY -1 UNTIL WGE-IDX < 1.
022900     DIVIDE WS-GEN-SUM BY 10 GIVING WS-GEN-REM
023000         REMAINDER WS-CHECK-DIGIT-2.
023100     COMPUTE WS-CHECK-DIGIT-2 = 10 - WS-CHECK-DIGIT-2.
023200     IF WS-CHECK-DIGIT-2 = 10
023300         MOVE 0 TO WS-CHECK-DIGIT-2
023400     END-IF.
023403*        SAME FALL-THROUGH GUARD AS 110-CALC-CHECK-DIGIT-1 -
023406*        125-SUM-DIGIT-12 BELOW IS PERFORMED EARLIER IN THIS
023408*        PARAGRAPH AND MUST NOT BE ENTERED A SECOND TIME BY
023409*        SIMPLE FALL-THROUGH ONCE THE CHECK DIGIT IS KNOWN.
023410     GO TO 120-CALC-EXIT.
023420
023430 125-SUM-DIGIT-12.
023440     IF WS-DOUBLE-THIS-DIGIT
023450         COMPUTE WS-GEN-DOUBLED = WS-GEN-DIGIT-12 (WGE-IDX) * 2
023460         IF WS-GEN-DOUBLED > 9
023470             COMPUTE WS-GEN-DOUBLED = WS-GEN-DOUBLED - 9
023480         END-IF
023490         ADD WS-GEN-DOUBLED TO WS-GEN-SUM
023500         MOVE 'N' TO WS-DOUBLE-SW
023510     ELSE
023520         ADD WS-GEN-DIGIT-12 (WGE-IDX) TO WS-GEN-SUM
023530         MOVE 'Y' TO WS-DOUBLE-SW
023540     END-IF.
023550 125-SUM-DIGIT-12-EXIT.
023560     EXIT.
023570 120-CALC-EXIT.
023580     EXIT.
023590
023600******************************************************************
023700*    200-VALIDATE-ACCT-NUMBER                                    *
023800*    FORMAT MUST BE PPP-MMMM-MMMM-CC, ALL NUMERIC GROUPS; THE    *
023900*    13 DIGITS WITH HYPHENS STRIPPED MUST THEN PASS THE          *
024000*    STANDARD LUHN CHECK.  THE RIGHTMOST DIGIT (CHECK DIGIT 2    *
024010*    ITSELF) IS NOT DOUBLED - THE DOUBLING STARTS ONE POSITION   *
024020*    IN FROM THE RIGHT, SUBTRACTING 9 WHEN A DOUBLED VALUE       *
024030*    EXCEEDS 9 - SUM EVERYTHING, SUM MOD 10 MUST BE ZERO.  (SEE  *
024040*    CHG006 - THIS IS THE OPPOSITE PHASE FROM 110/120 ABOVE,     *
024050*    WHICH DOUBLE THE BODY'S OWN RIGHTMOST DIGIT FIRST WHEN      *
024060*    THEY COMPUTE A CHECK DIGIT TO APPEND.)                      *
024300******************************************************************
024400 200-VALIDATE-ACCT-NUMBER.
024500     MOVE LK-ACCT-NUMBER TO WS-NUMBER-WORK.
024600     MOVE 'N' TO LK-RESULT-SW.
024700     IF WNP-PREFIX  IS NOT NUMERIC  GO TO 200-VALIDATE-EXIT.
024800     IF WNP-DASH-1  IS NOT EQUAL TO '-' GO TO 200-VALIDATE-EXIT.
024900     IF WNP-MID-1   IS NOT NUMERIC  GO TO 200-VALIDATE-EXIT.
025000     IF WNP-DASH-2  IS NOT EQUAL TO '-' GO TO 200-VALIDATE-EXIT.
025100     IF WNP-MID-2   IS NOT NUMERIC  GO TO 200-VALIDATE-EXIT.
025200     IF WNP-DASH-3  IS NOT EQUAL TO '-' GO TO 200-VALIDATE-EXIT.
025300     IF WNP-CHECK   IS NOT NUMERIC  GO TO 200-VALIDATE-EXIT.
025350*        THE 13 DIGITS ARE SPREAD ACROSS FOUR SEPARATE NUMERIC
025360*        REDEFINES (PREFIX, MID-1, MID-2, CHECK), SO THEY ARE
025370*        UNLOADED ONE BY ONE INTO THE WS-DIGIT TABLE RATHER THAN
025380*        WITH A LOOP - THERE IS NO SINGLE SOURCE FIELD TO
025390*        SUBSCRIPT ACROSS ALL 13 POSITIONS AT ONCE.
025400     MOVE WS-PREFIX-NUM  (1:1) TO WS-DIGIT (1).
025500     MOVE WS-PREFIX-NUM  (2:1) TO WS-DIGIT (2).
025600     MOVE WS-PREFIX-NUM  (3:1) TO WS-DIGIT (3).
025700     MOVE WS-MID-1-NUM   (1:1) TO WS-DIGIT (4).
025800     MOVE WS-MID-1-NUM   (2:1) TO WS-DIGIT (5).
025900     MOVE WS-MID-1-NUM   (3:1) TO WS-DIGIT (6).
026000     MOVE WS-MID-1-NUM   (4:1) TO WS-DIGIT (7).
026100     MOVE WS-MID-2-NUM   (1:1) TO WS-DIGIT (8).
026200     MOVE WS-MID-2-NUM   (2:1) TO WS-DIGIT (9).
026300     MOVE WS-MID-2-NUM   (3:1) TO WS-DIGIT (10).
026400     MOVE WS-MID-2-NUM   (4:1) TO WS-DIGIT (11).
026500     MOVE WS-CHECK-NUM   (1:1) TO WS-DIGIT (12).
026600     MOVE WS-CHECK-NUM   (2:1) TO WS-DIGIT (13).
026650*        WS-DIGIT (1) THRU (3) ARE THE TYPE PREFIX, (4) THRU (11)
026660*        ARE THE TWO MIDDLE BODY GROUPS, AND (12)/(13) ARE THE
026670*        TWO CHECK DIGITS - ALL 13 POSITIONS NOW SIT SIDE BY SIDE
026680*        IN ONE SUBSCRIPTABLE TABLE FOR THE SUMMATION LOOP BELOW.
026700     MOVE ZERO TO WS-LUHN-SUM.
026800     MOVE 'N' TO WS-DOUBLE-SW.
026850*        WALK RIGHT TO LEFT (WD-IDX 13 DOWN TO 1) STARTING WITH
026860*        THE DOUBLE-SWITCH OFF, SO THE CHECK DIGIT ITSELF (DIGIT
026870*        13) IS ADDED PLAIN AND DOUBLING BEGINS ONE POSITION IN.
026900     PERFORM 210-SUM-LUHN-DIGIT THRU 210-SUM-LUHN-DIGIT-EXIT
026910         VARYING WD-IDX FROM 13 BY -1 UNTIL WD-IDX < 1.
028200     DIVIDE WS-LUHN-SUM BY 10 GIVING WS-LUHN-SUB
028300         REMAINDER WS-LUHN-REM.
028400     IF WS-LUHN-REM = ZERO
028500         MOVE 'Y' TO LK-RESULT-SW
028600     END-IF.
028650     GO TO 200-VALIDATE-EXIT.
028660
028670 210-SUM-LUHN-DIGIT.
028672*        SAME DOUBLE/PLAIN ALTERNATION AS 115-SUM-DIGIT-11 AND
028674*        125-SUM-DIGIT-12 ABOVE, JUST WALKING 13 POSITIONS
028676*        INSTEAD OF 11 OR 12 - ONLY THE TABLE AND INDEX DIFFER.
028680     IF WS-DOUBLE-THIS-DIGIT
028690         COMPUTE WS-LUHN-DOUBLED = WS-DIGIT (WD-IDX) * 2
028692         IF WS-LUHN-DOUBLED > 9
028694             COMPUTE WS-LUHN-DOUBLED = WS-LUHN-DOUBLED - 9
028696         END-IF
028698         ADD WS-LUHN-DOUBLED TO WS-LUHN-SUM
028700         MOVE 'N' TO WS-DOUBLE-SW
028710     ELSE
028720         ADD WS-DIGIT (WD-IDX) TO WS-LUHN-SUM
028730         MOVE 'Y' TO WS-DOUBLE-SW
028740     END-IF.
028750 210-SUM-LUHN-DIGIT-EXIT.
028760     EXIT.
028761*        200-VALIDATE-EXIT IS THE SINGLE COMMON EXIT FOR EVERY
028762*        ONE OF THE SEVEN FORMAT-EDIT GO TO'S ABOVE AS WELL AS
028763*        THE NORMAL FALL-THROUGH PATH - LK-RESULT-SW WAS ALREADY
028764*        SET BEFORE EACH GO TO, SO THERE IS NOTHING LEFT TO DO
028766*        HERE BUT RETURN CONTROL TO 000-MAIN.
028770 200-VALIDATE-EXIT.
028780     EXIT.
028900
029000******************************************************************
029100*    300-VALIDATE-ACCT-ID                                        *
029200*    FORMAT ACC-XXXXXXXX: LITERAL "ACC-" FOLLOWED BY EXACTLY 8    *
029300*    ALPHANUMERIC CHARACTERS.  (REQ 6031 - ALL 8 CHARACTERS MUST  *
029400*    BE PRESENT AND CHECKED, NOT JUST THE FIRST FEW.)             *
029500******************************************************************
029600 300-VALIDATE-ACCT-ID.
029700     MOVE LK-ACCT-ID TO WS-ID-WORK.
029800     MOVE 'N' TO LK-RESULT-SW.
029850*        THE LITERAL PREFIX IS CHECKED FIRST, BEFORE THE 8-
029860*        CHARACTER LOOP BELOW EVEN STARTS - A BAD PREFIX IS
029870*        GROUNDS TO REJECT THE WHOLE ID WITHOUT LOOKING FURTHER.
029900     IF WID-PREFIX IS NOT EQUAL TO 'ACC-'
030000         GO TO 300-VALIDATE-EXIT
030100     END-IF.
030200     MOVE 'Y' TO LK-RESULT-SW.
030250*        ASSUME GOOD, THEN LET 310 FLIP THE SWITCH BACK TO 'N'
030260*        IF ANY ONE OF THE 8 SUFFIX CHARACTERS FAILS THE EDIT -
030270*        THE LOOP DOES NOT SHORT-CIRCUIT ON THE FIRST BAD
030280*        CHARACTER (SEE CHG005 - A LATER CHARACTER WAS ESCAPING
030290*        THE OLD VERSION OF THIS EDIT).
030300     PERFORM 310-CHECK-ID-CHAR THRU 310-CHECK-ID-CHAR-EXIT
030310         VARYING WS-ID-SUB FROM 1 BY 1 UNTIL WS-ID-SUB > 8.
030320     GO TO 300-VALIDATE-EXIT.
030330
030340 310-CHECK-ID-CHAR.
030350     IF WID-SUFFIX (WS-ID-SUB:1) IS NOT ALPHANUMERIC
030360         MOVE 'N' TO LK-RESULT-SW
030370     END-IF.
030380 310-CHECK-ID-CHAR-EXIT.
030385*        310 IS ENTERED ONLY VIA THE PERFORM...VARYING ABOVE AND
030386*        FALLS THROUGH TO ITS OWN EXIT EVERY TIME - THERE IS NO
030387*        GO TO NEEDED HERE BECAUSE NOTHING FOLLOWS IT EXCEPT ITS
030388*        OWN EXIT PARAGRAPH.
030390     EXIT.
030800 300-VALIDATE-EXIT.
030900     EXIT.
031000
031100******************************************************************
031200*    400-MASK-ACCT-NUMBER                                         *
031300*    FOR DISPLAY/PRINT USE ONLY - NOT A VALIDATION.  FORMAT MUST   *
031400*    STILL BE PPP-MMMM-MMMM-CC (SAME EDIT AS 200-VALIDATE-ACCT-    *
031500*    NUMBER'S FORMAT CHECKS, BUT NO LUHN RE-CHECK HERE - A NUMBER  *
031600*    GETS MASKED FOR DISPLAY AFTER IT IS ALREADY ON THE MASTER).   *
031700*    THE TWO MIDDLE 4-DIGIT GROUPS ARE BLANKED TO '****' SO THE    *
031800*    TYPE PREFIX AND THE LUHN CHECKSUM STAY VISIBLE.               *
031900******************************************************************
032000 400-MASK-ACCT-NUMBER.
032100     MOVE LK-ACCT-NUMBER TO WS-NUMBER-WORK.
032200     MOVE 'N' TO LK-RESULT-SW.
032250*        ONLY THE DASH POSITIONS ARE RECHECKED HERE - A FULL
032260*        NUMERIC EDIT OF EVERY GROUP WOULD BE REDUNDANT SINCE
032270*        THE NUMBER WAS ALREADY LUHN-VALIDATED BEFORE IT WAS
032280*        EVER WRITTEN TO THE ACCOUNT MASTER.
032300     IF WNP-DASH-1 IS NOT EQUAL TO '-' GO TO 400-MASK-EXIT.
032400     IF WNP-DASH-2 IS NOT EQUAL TO '-' GO TO 400-MASK-EXIT.
032500     IF WNP-DASH-3 IS NOT EQUAL TO '-' GO TO 400-MASK-EXIT.
032550*        BLANK OUT THE TWO MIDDLE GROUPS AND HAND THE MASKED
032560*        NUMBER BACK IN THE SAME FIELD IT CAME IN ON.
032600     MOVE '****' TO WNP-MID-1.
032700     MOVE '****' TO WNP-MID-2.
032800     MOVE WS-NUMBER-WORK TO LK-ACCT-NUMBER.
032900     MOVE 'Y' TO LK-RESULT-SW.
032950*        FALLS THROUGH TO 400-MASK-EXIT - THERE IS NOTHING ELSE
032960*        IN THIS PARAGRAPH AFTER THE SUCCESS PATH, SO NO GO TO
032970*        IS NEEDED HERE THE WAY 200 AND 300 ABOVE NEED ONE.
033000 400-MASK-EXIT.
033100     EXIT.
