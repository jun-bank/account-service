000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTMNY.
000300 AUTHOR.        R K HUANG.
000400 INSTALLATION.  RETAIL BANKING SYSTEMS - ACCOUNT SERVICES.
000500 DATE-WRITTEN.  92-05-09.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*        ACCTMNY IS A CALLED SUBROUTINE WITH NO FILE I/O OF ITS
001100*        OWN.  IT CENTRALIZES ALL MONEY ARITHMETIC FOR ACCTBAT
001200*        SO THAT ROUNDING AND THE NO-NEGATIVE-BALANCE RULE ARE
001300*        APPLIED IN EXACTLY ONE PLACE IN THE SYSTEM.
001400*
001500*        FUNCTION CODES:
001600*           A - ADD LK-AMOUNT-2 TO LK-AMOUNT-1
001700*           S - SUBTRACT LK-AMOUNT-2 FROM LK-AMOUNT-1
001800*           I - APPLY INTEREST: LK-AMOUNT-1 * LK-RATE, ROUNDED,
001900*               ADDED BACK ONTO LK-AMOUNT-1
002000*        EVERY FUNCTION ROUNDS HALF-UP TO WHOLE WON (NO MINOR
002100*        UNIT IN THIS CURRENCY) AND REFUSES TO PRODUCE OR ACCEPT
002200*        A NEGATIVE AMOUNT - LK-RESULT-SW COMES BACK 'N' AND
002300*        LK-AMOUNT-1 IS LEFT UNCHANGED WHEN THAT WOULD HAPPEN.
002400*
002500*     CHANGE LOG
002600*     ------- -------- ---- ------------------------------------
002700*     ORIG    92-05-09 RKH  FIRST CUT - ADD AND SUBTRACT ONLY
002800*     CHG001  93-02-17 RKH  ADDED INTEREST FUNCTION FOR THE
002900*                           QUARTERLY DEPOSIT-ACCOUNT POSTING RUN
003000*     CHG002  99-02-11 JMT  Y2K SWEEP - NO DATE FIELDS IN THIS
003100*                           PROGRAM, NO CHANGE REQUIRED, SIGNED
003200*                           OFF PER REQ 5290
003300*     CHG003  04-06-02 TNR  REQ 6188 - SUBTRACT NO LONGER LETS A
003400*                           RESULT GO NEGATIVE; CALLER USED TO
003500*                           HAVE TO CATCH THAT ITSELF
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800 01  WS-PROGRAM-STATUS           PIC X(30)  VALUE SPACES.
004900
005000******************************************************************
005100*    WORK AREAS FOR THE ROUNDING AND SIGN-GUARD LOGIC            *
005110*    EVERY RESULT IS COMPUTED FIRST TO 4 DECIMAL PLACES (WS-RAW- *
005120*    RESULT / WS-INTEREST-RESULT) SO THAT COMPUTE ROUNDED HAS    *
005130*    SOMETHING LEFT OVER FOR THE HALF-UP TEST, THEN COLLAPSED TO *
005140*    WHOLE WON IN WS-ROUNDED-RESULT BEFORE IT EVER TOUCHES THE   *
005150*    CALLER'S LK-AMOUNT-1.  THE -PARTS REDEFINES GIVE DIRECT     *
005160*    ACCESS TO THE WHOLE-NUMBER AND FRACTIONAL HALVES SO THE     *
005170*    ROUNDING PARAGRAPHS NEVER HAVE TO DIVIDE OR MOD TO GET AT   *
005180*    THE FIRST DECIMAL DIGIT.                                     *
005200******************************************************************
005300 01  WS-MONEY-FIELDS.
005400     05  WS-RAW-RESULT            PIC S9(13)V9999.
005500     05  WS-RAW-PARTS REDEFINES WS-RAW-RESULT.
005600         10  WS-RAW-WHOLE          PIC S9(13).
005700         10  WS-RAW-FRACTION       PIC 9(04).
005800     05  WS-ROUNDED-RESULT        PIC S9(13)V99.
005900     05  WS-ROUNDED-PARTS REDEFINES WS-ROUNDED-RESULT.
006000         10  WS-ROUNDED-WHOLE      PIC S9(13).
006100         10  WS-ROUNDED-CENTS      PIC 9(02).
006200     05  WS-INTEREST-RESULT       PIC S9(13)V9999.
006300     05  WS-INTEREST-PARTS REDEFINES WS-INTEREST-RESULT.
006400         10  WS-INTEREST-WHOLE     PIC S9(13).
006500         10  WS-INTEREST-FRACTION  PIC 9(04).
006550*        WS-HALF-CENT IS THE ROUNDING THRESHOLD - A FRACTIONAL
006560*        FIRST DIGIT OF 5 OR MORE ROUNDS THE WHOLE PORTION UP.
006600     05  WS-HALF-CENT             PIC 9(01)  VALUE 5.
006650*        WS-VALID-SW IS CARRIED OVER FROM AN EARLIER DRAFT OF
006660*        THIS PROGRAM AND IS NOT CURRENTLY SET OR TESTED -
006670*        LK-RESULT-SW IN THE LINKAGE AREA IS WHAT CALLERS
006680*        ACTUALLY CHECK.
006700     05  WS-VALID-SW              PIC X(01).
006800         88  WS-AMOUNTS-VALID         VALUE 'Y'.
006850     05  FILLER                   PIC X(05).
006900
007000 LINKAGE SECTION.
007100
007150******************************************************************
007160*    ACCTMNY-PARMS - LK-AMOUNT-1 IS BOTH AN INPUT AND THE OUTPUT  *
007170*    FIELD FOR EVERY FUNCTION; LK-AMOUNT-2 IS ONLY MEANINGFUL     *
007180*    FOR ADD/SUBTRACT AND LK-RATE ONLY FOR INTEREST.  THE CALLER  *
007190*    MUST CHECK LK-RESULT-SW BEFORE TRUSTING LK-AMOUNT-1 - ON A   *
007195*    REJECTED CALL LK-AMOUNT-1 COMES BACK EXACTLY AS IT WENT IN.  *
007198******************************************************************
007200 01  ACCTMNY-PARMS.
007300     05  LK-FUNCTION-CODE         PIC X(01).
007400         88  LK-FUNC-ADD              VALUE 'A'.
007500         88  LK-FUNC-SUBTRACT         VALUE 'S'.
007600         88  LK-FUNC-INTEREST         VALUE 'I'.
007700     05  LK-AMOUNT-1              PIC S9(13)V99.
007800     05  LK-AMOUNT-2              PIC S9(13)V99.
007900     05  LK-RATE                  PIC S9(1)V999.
008000     05  LK-RESULT-SW             PIC X(01).
008100         88  LK-RESULT-OK             VALUE 'Y'.
008200         88  LK-RESULT-REJECTED       VALUE 'N'.
008250     05  FILLER                   PIC X(04).
008300
008400 PROCEDURE DIVISION USING ACCTMNY-PARMS.
008450******************************************************************
008460*    000-MAIN                                                    *
008470*    NEITHER INPUT AMOUNT MAY BE NEGATIVE COMING IN - THIS SHOP   *
008480*    NEVER CARRIES A NEGATIVE BALANCE OR TAKES A NEGATIVE         *
008485*    TRANSACTION AMOUNT, SO A NEGATIVE HERE MEANS THE CALLER      *
008490*    PASSED BAD DATA AND THE CALL IS REJECTED BEFORE ANY          *
008495*    ARITHMETIC IS EVEN ATTEMPTED.                                *
008498******************************************************************
008500
008600 000-MAIN.
008700     MOVE 'ACCTMNY RUNNING' TO WS-PROGRAM-STATUS.
008800     MOVE 'N' TO LK-RESULT-SW.
008900     IF LK-AMOUNT-1 IS NEGATIVE OR LK-AMOUNT-2 IS NEGATIVE
009000         GO TO 000-MAIN-EXIT
009100     END-IF.
009150*        AN UNRECOGNIZED FUNCTION CODE FALLS THROUGH TO WHEN
009160*        OTHER AND IS REJECTED THE SAME AS A BAD FUNCTION CODE
009170*        ANYWHERE ELSE IN THIS SYSTEM - NO ABEND.
009200     EVALUATE TRUE
009300         WHEN LK-FUNC-ADD
009400             PERFORM 100-ADD-AMOUNTS
009500         WHEN LK-FUNC-SUBTRACT
009600             PERFORM 200-SUBTRACT-AMOUNTS
009700         WHEN LK-FUNC-INTEREST
009800             PERFORM 300-APPLY-INTEREST
009900         WHEN OTHER
010000             MOVE 'N' TO LK-RESULT-SW
010100     END-EVALUATE.
010200 000-MAIN-EXIT.
010300     MOVE 'ACCTMNY DONE' TO WS-PROGRAM-STATUS.
010400     GOBACK.
010500
010600******************************************************************
010700*    100-ADD-AMOUNTS                                             *
010800*    THIS SHOP'S AMOUNTS ARE ALREADY WHOLE WON AT REST, SO       *
010900*    ADD NEVER ACTUALLY HAS FRACTIONAL PENNIES TO ROUND - THE    *
011000*    ROUNDING STEP IS KEPT HERE ANYWAY SO ADD, SUBTRACT AND      *
011100*    INTEREST ALL GO THROUGH THE SAME HALF-UP PATH.              *
011200******************************************************************
011300 100-ADD-AMOUNTS.
011350*        BOTH INPUTS ARE ALREADY NON-NEGATIVE (CHECKED IN
011360*        000-MAIN), SO AN ADD CAN NEVER ITSELF PRODUCE A
011370*        NEGATIVE RESULT - THE NEGATIVE TEST BELOW IS A
011380*        BELT-AND-SUSPENDERS CHECK, NOT A ROUTE THIS FUNCTION
011390*        IS EXPECTED TO TAKE IN PRACTICE.
011400     ADD LK-AMOUNT-1 LK-AMOUNT-2 GIVING WS-RAW-RESULT.
011500     PERFORM 900-ROUND-HALF-UP.
011600     IF WS-ROUNDED-RESULT IS NEGATIVE
011700         GO TO 100-ADD-EXIT
011800     END-IF.
011900     MOVE WS-ROUNDED-RESULT TO LK-AMOUNT-1.
012000     MOVE 'Y' TO LK-RESULT-SW.
012100 100-ADD-EXIT.
012200     EXIT.
012300
012400******************************************************************
012500*    200-SUBTRACT-AMOUNTS                                        *
012600*    REQ 6188 - A SUBTRACT THAT WOULD DRIVE THE BALANCE BELOW    *
012700*    ZERO IS REJECTED OUTRIGHT RATHER THAN LEFT FOR THE CALLER   *
012800*    TO NOTICE AFTER THE FACT.                                   *
012900******************************************************************
013000 200-SUBTRACT-AMOUNTS.
013050*        HERE THE NEGATIVE TEST IS THE WHOLE POINT OF THE
013060*        FUNCTION - A WITHDRAWAL THAT WOULD TAKE THE BALANCE
013070*        BELOW ZERO COMES BACK REJECTED, WITH LK-AMOUNT-1 LEFT
013080*        UNTOUCHED, AND THE CALLER (ACCTBAT'S WITHDRAW RULE)
013090*        POSTS ITS OWN INSUFFICIENT-FUNDS REJECT CODE FROM THERE.
013100     SUBTRACT LK-AMOUNT-2 FROM LK-AMOUNT-1 GIVING WS-RAW-RESULT.
013200     PERFORM 900-ROUND-HALF-UP.
013300     IF WS-ROUNDED-RESULT IS NEGATIVE
013400         GO TO 200-SUBTRACT-EXIT
013500     END-IF.
013600     MOVE WS-ROUNDED-RESULT TO LK-AMOUNT-1.
013700     MOVE 'Y' TO LK-RESULT-SW.
013800 200-SUBTRACT-EXIT.
013900     EXIT.
014000
014100******************************************************************
014200*    300-APPLY-INTEREST                                          *
014300*    LK-AMOUNT-1 = LK-AMOUNT-1 + (LK-AMOUNT-1 * LK-RATE), THE    *
014400*    INTEREST PORTION ROUNDED HALF-UP TO WHOLE WON BEFORE IT IS  *
014500*    ADDED BACK ON - NOT THE COMBINED TOTAL.                     *
014600******************************************************************
014700 300-APPLY-INTEREST.
014750*        NOTE THIS PARAGRAPH COMPUTES ITS OWN ROUNDING RATHER
014760*        THAN CALLING 900-ROUND-HALF-UP - THE COMPUTE STATEMENT'S
014770*        OWN ROUNDED PHRASE ALREADY TAKES THE RESULT TO 4 PLACES
014780*        CORRECTLY, SO WHAT IS NEEDED HERE IS ONLY THE SECOND,
014790*        COARSER COLLAPSE FROM 4 DECIMAL PLACES DOWN TO WHOLE WON.
014800     COMPUTE WS-INTEREST-RESULT ROUNDED = LK-AMOUNT-1 * LK-RATE.
014900     MOVE WS-INTEREST-WHOLE TO WS-ROUNDED-WHOLE.
015000     IF WS-INTEREST-FRACTION (1:1) IS GREATER THAN OR EQUAL TO
015100             WS-HALF-CENT
015200         ADD 1 TO WS-ROUNDED-WHOLE
015300     END-IF.
015400     MOVE ZERO TO WS-ROUNDED-CENTS.
015450*        INTEREST CAN ONLY EVER BE NEGATIVE IF LK-RATE ITSELF
015460*        WAS PASSED NEGATIVE, WHICH NO CALLER IN THIS SYSTEM
015470*        DOES - AGAIN A BELT-AND-SUSPENDERS CHECK.
015500     IF WS-ROUNDED-RESULT IS NEGATIVE
015600         GO TO 300-INTEREST-EXIT
015700     END-IF.
015800     ADD WS-ROUNDED-RESULT TO LK-AMOUNT-1.
015900     MOVE 'Y' TO LK-RESULT-SW.
016000 300-INTEREST-EXIT.
016100     EXIT.
016200
016300******************************************************************
016400*    900-ROUND-HALF-UP                                           *
016500*    AMOUNTS IN THIS SYSTEM CARRY NO MINOR UNIT, SO "ROUND TO    *
016600*    THE NEAREST WON, HALF-UP" MEANS LOOK AT THE FIRST DIGIT OF  *
016700*    THE FRACTIONAL PART LEFT IN WS-RAW-FRACTION AND BUMP THE    *
016800*    WHOLE PORTION WHEN IT IS 5 OR MORE.                          *
016900******************************************************************
017000 900-ROUND-HALF-UP.
017050*        A NEGATIVE RAW RESULT IS PASSED THROUGH UNROUNDED -
017060*        THE CALLING PARAGRAPH TESTS WS-ROUNDED-RESULT FOR
017070*        NEGATIVE RIGHT AFTER THIS PERFORM RETURNS AND REJECTS
017080*        THE CALL, SO THE EXACT ROUNDED VALUE OF A NEGATIVE
017090*        RESULT IS NEVER ACTUALLY USED FOR ANYTHING.
017100     IF WS-RAW-RESULT IS NEGATIVE
017200         MOVE WS-RAW-RESULT TO WS-ROUNDED-RESULT
017300         GO TO 900-ROUND-EXIT
017400     END-IF.
017500     MOVE WS-RAW-WHOLE TO WS-ROUNDED-WHOLE.
017550*        LOOK AT ONLY THE FIRST FRACTIONAL DIGIT - THE REMAINING
017560*        THREE DIGITS OF WS-RAW-FRACTION DO NOT MATTER TO A
017570*        HALF-UP DECISION AND ARE DISCARDED ALONG WITH IT.
017600     IF WS-RAW-FRACTION (1:1) IS GREATER THAN OR EQUAL TO
017700             WS-HALF-CENT
017800         ADD 1 TO WS-ROUNDED-WHOLE
017900     END-IF.
018000     MOVE ZERO TO WS-ROUNDED-CENTS.
018100 900-ROUND-EXIT.
018200     EXIT.
