000100******************************************************************
000200*    COPYBOOK:  ACCTREC                                          *
000300*    ACCOUNT-MASTER RECORD - ONE ROW PER RETAIL ACCOUNT.         *
000400*                                                                *
000500*    HISTORY                                                    *
000600*    ------- -------- ---- -----------------------------------  *
000700*    ORIG    92-04-14 RKH  BUILT FOR THE ACCOUNT-MAINT REWRITE   *
000800*    CHG001  97-11-02 RKH  ADDED ACCT-VERSION FOR REPOST CHECKS  *
000900*    CHG002  99-02-19 JMT  Y2K - ACCT-LAST-TXN-DATE TO CCYYMMDD  *
001000******************************************************************
001100 01  ACCT-MASTER-REC.
001200*--------------------------------------------------------------*
001300*    INTERNAL DOMAIN IDENTITY, FORMAT ACC-NNNNNNNN              *
001400*--------------------------------------------------------------*
001500     05  ACCT-ID                     PIC X(12).
001600*--------------------------------------------------------------*
001700*    EXTERNAL ACCOUNT NUMBER, FORMAT PPP-MMMM-MMMM-CC           *
001800*--------------------------------------------------------------*
001900     05  ACCT-NUMBER                 PIC X(16).
002000     05  ACCT-NUMBER-PARTS REDEFINES ACCT-NUMBER.
002100         10  ANBR-PREFIX              PIC X(03).
002200         10  ANBR-DASH-1              PIC X(01).
002300         10  ANBR-MID-1               PIC X(04).
002400         10  ANBR-DASH-2              PIC X(01).
002500         10  ANBR-MID-2               PIC X(04).
002600         10  ANBR-DASH-3              PIC X(01).
002700         10  ANBR-CHECK               PIC X(02).
002800*--------------------------------------------------------------*
002900*    OWNING USER ID, OPAQUE STRING FROM THE USER SERVICE        *
003000*--------------------------------------------------------------*
003100     05  ACCT-USER-ID                PIC X(12).
003200*--------------------------------------------------------------*
003300*    ACCOUNT TYPE - DRIVES POLICY LOOKUP IN ACCTTYP TABLE       *
003400*--------------------------------------------------------------*
003500     05  ACCT-TYPE                   PIC X(08).
003600         88  ACCT-TYPE-CHECKING          VALUE 'CHECKING'.
003700         88  ACCT-TYPE-SAVINGS           VALUE 'SAVINGS '.
003800         88  ACCT-TYPE-DEPOSIT           VALUE 'DEPOSIT '.
003900*--------------------------------------------------------------*
004000*    BALANCES - ZERO-DECIMAL WON KEPT AT V99 FOR INTERMEDIATE   *
004100*    INTEREST/PERCENTAGE MATH; ALWAYS A WHOLE NUMBER AT REST    *
004200*--------------------------------------------------------------*
004300     05  ACCT-BALANCE                PIC S9(13)V99 COMP-3.
004400     05  ACCT-DAILY-WITHDRAWAL-AMT   PIC S9(13)V99 COMP-3.
004500*--------------------------------------------------------------*
004600*    LAST TRANSACTION DATE, CCYYMMDD - DRIVES THE DAILY-LIMIT   *
004700*    ACCUMULATOR RESET-ON-NEW-DAY RULE IN ACCTBAT               *
004800*--------------------------------------------------------------*
004900     05  ACCT-LAST-TXN-DATE          PIC 9(08).
005000     05  ACCT-LAST-TXN-DATE-R REDEFINES ACCT-LAST-TXN-DATE.
005100         10  ALTD-CCYY                PIC 9(04).
005200         10  ALTD-MM                  PIC 9(02).
005300         10  ALTD-DD                  PIC 9(02).
005400*--------------------------------------------------------------*
005500*    ACCOUNT STATE - SEE THE TRANSITION TABLE IN ACCTBAT        *
005600*--------------------------------------------------------------*
005700     05  ACCT-STATUS                 PIC X(08).
005800         88  ACCT-STATUS-ACTIVE          VALUE 'ACTIVE  '.
005900         88  ACCT-STATUS-DORMANT         VALUE 'DORMANT '.
006000         88  ACCT-STATUS-FROZEN          VALUE 'FROZEN  '.
006100         88  ACCT-STATUS-CLOSED          VALUE 'CLOSED  '.
006200*--------------------------------------------------------------*
006300*    REPOST-CHECK COUNTER - BUMPED ON EVERY SUCCESSFUL WRITE.   *
006400*    NOT A BUSINESS VALUE; ONLY SAFETY AGAINST A DOUBLE-APPLIED *
006500*    REWRITE WITHIN THIS RUN.                                   *
006600*--------------------------------------------------------------*
006700     05  ACCT-VERSION                PIC 9(09).
006800     05  FILLER                      PIC X(20).
