000100******************************************************************
000200*    COPYBOOK:  ACCTTYP                                          *
000300*    DESCRIBES THE ACCOUNT-TYPE POLICY TABLE USED BY ACCTBAT      *
000400*    TO LOOK UP THE PER-TYPE MINIMUM BALANCE, DAILY WITHDRAWAL   *
000500*    LIMIT, INTEREST RATE, FREE-WITHDRAWAL FLAG AND MINIMUM      *
000600*    OPENING DEPOSIT FOR CHECKING/SAVINGS/DEPOSIT ACCOUNTS.      *
000700*                                                                *
000800*    TABLE IS LOADED ONCE AT PROGRAM START (SEE ACCTBAT PARA     *
000900*    100-LOAD-ACCT-TYPES) AND IS READ-ONLY FROM THAT POINT ON -  *
001000*    SEARCHED WITH SEARCH, NEVER REWRITTEN DURING THE RUN.       *
001100******************************************************************
001200 01  ACCT-TYPE-TABLE.
001300     05  ACCTTYP-ROW             OCCURS 3 TIMES
001400                                  INDEXED BY ATYP-IDX.
001500         10  ACCTTYP-CODE            PIC X(08).
001600             88  ATYP-IS-CHECKING        VALUE 'CHECKING'.
001700             88  ATYP-IS-SAVINGS         VALUE 'SAVINGS '.
001800             88  ATYP-IS-DEPOSIT         VALUE 'DEPOSIT '.
001900         10  ACCTTYP-PREFIX           PIC X(03).
002000         10  ACCTTYP-MIN-BALANCE      PIC S9(13)V99 COMP-3.
002100         10  ACCTTYP-DAILY-LIMIT      PIC S9(13)V99 COMP-3.
002200         10  ACCTTYP-INTEREST-RATE    PIC S9(1)V999 COMP-3.
002300         10  ACCTTYP-FREE-WTHDRWL-SW  PIC X(01).
002400             88  ATYP-FREE-WITHDRAWAL    VALUE 'Y'.
002500         10  ACCTTYP-MIN-OPEN-DEPOSIT PIC S9(13)V99 COMP-3.
002600         10  FILLER                   PIC X(10).
