000100******************************************************************
000200*    COPYBOOK:  RESREC                                           *
000300*    RESULT-FILE RECORD - ONE PER INPUT TRANSACTION, SAME ORDER  *
000400*    AS THE TRANSACTION-FILE.  ECHOES THE REQUEST AND CARRIES    *
000500*    THE POSTING OUTCOME (OK/REJ) FOR DOWNSTREAM RECONCILIATION. *
000600*                                                                *
000700*    ALSO CARRIES THE ACCOUNT_0XX REJECTION-REASON CATALOG AS    *
000800*    88-LEVELS AGAINST RES-ERROR-CODE - SEE ACCTBAT'S REJECT     *
000900*    PARAGRAPHS FOR WHICH CODE IS MOVED IN EACH CASE.            *
001000*                                                                *
001100*    HISTORY                                                    *
001200*    ------- -------- ---- -----------------------------------  *
001300*    ORIG    92-04-14 RKH  BUILT FOR THE ACCOUNT-MAINT REWRITE   *
001400******************************************************************
001500 01  RES-REC.
001600     05  RES-ACCT-NUMBER             PIC X(16).
001700     05  RES-TXN-TYPE                PIC X(08).
001800     05  RES-STATUS                  PIC X(04).
001900         88  RES-STATUS-OK               VALUE 'OK  '.
002000         88  RES-STATUS-REJ              VALUE 'REJ '.
002100     05  RES-ERROR-CODE              PIC X(11).
002200         88  RES-ERR-BAD-ID              VALUE 'ACCOUNT_001'.
002300         88  RES-ERR-BAD-NUMBER          VALUE 'ACCOUNT_002'.
002400         88  RES-ERR-BAD-TYPE            VALUE 'ACCOUNT_003'.
002500         88  RES-ERR-BAD-AMOUNT          VALUE 'ACCOUNT_004'.
002600         88  RES-ERR-MIN-OPEN-DEPOSIT    VALUE 'ACCOUNT_005'.
002700         88  RES-ERR-NOT-FOUND           VALUE 'ACCOUNT_010'.
002800         88  RES-ERR-NOT-FOUND-BY-NBR    VALUE 'ACCOUNT_011'.
002900         88  RES-ERR-INSUFF-BALANCE      VALUE 'ACCOUNT_020'.
003000         88  RES-ERR-BALANCE-NOT-ZERO    VALUE 'ACCOUNT_021'.
003100         88  RES-ERR-DEPOSIT-TOO-LARGE   VALUE 'ACCOUNT_022'.
003200         88  RES-ERR-WTHDRWL-TOO-LARGE   VALUE 'ACCOUNT_023'.
003300         88  RES-ERR-NOT-ACTIVE          VALUE 'ACCOUNT_030'.
003400         88  RES-ERR-ALREADY-CLOSED      VALUE 'ACCOUNT_031'.
003500         88  RES-ERR-FROZEN              VALUE 'ACCOUNT_032'.
003600         88  RES-ERR-DORMANT             VALUE 'ACCOUNT_033'.
003700         88  RES-ERR-BAD-TRANSITION      VALUE 'ACCOUNT_034'.
003800         88  RES-ERR-ALREADY-ACTIVE      VALUE 'ACCOUNT_035'.
003900         88  RES-ERR-DAILY-LIMIT         VALUE 'ACCOUNT_040'.
004000         88  RES-ERR-DAILY-XFER-LIMIT    VALUE 'ACCOUNT_041'.
004100     05  RES-NEW-BALANCE             PIC S9(13)V99 COMP-3.
004200     05  FILLER                      PIC X(20).
