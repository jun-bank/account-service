000100******************************************************************
000200*    COPYBOOK:  TXNREC                                           *
000300*    TRANSACTION-FILE RECORD - ONE INPUT REQUEST AGAINST THE     *
000400*    ACCOUNT MASTER (OPEN, DEPOSIT, WITHDRAW, FREEZE, DORMANT,   *
000500*    ACTIVATE, CLOSE).  READ IN ARRIVAL ORDER - NOT RE-SORTED.   *
000600*                                                                *
000700*    HISTORY                                                    *
000800*    ------- -------- ---- -----------------------------------  *
000900*    ORIG    92-04-14 RKH  BUILT FOR THE ACCOUNT-MAINT REWRITE   *
001000*    CHG001  99-02-19 JMT  Y2K - TXN-DATE TO CCYYMMDD            *
001100******************************************************************
001200 01  TXN-REC.
001300     05  TXN-ACCT-NUMBER             PIC X(16).
001400     05  TXN-TYPE                    PIC X(08).
001500         88  TXN-TYPE-OPEN                VALUE 'OPEN    '.
001600         88  TXN-TYPE-DEPOSIT             VALUE 'DEPOSIT '.
001700         88  TXN-TYPE-WITHDRAW            VALUE 'WITHDRAW'.
001800         88  TXN-TYPE-FREEZE              VALUE 'FREEZE  '.
001900         88  TXN-TYPE-DORMANT             VALUE 'DORMANT '.
002000         88  TXN-TYPE-ACTIVATE            VALUE 'ACTIVATE'.
002100         88  TXN-TYPE-CLOSE               VALUE 'CLOSE   '.
002200*--------------------------------------------------------------*
002300*    ONLY CARRIED / MEANINGFUL FOR TXN-TYPE-OPEN                *
002400*--------------------------------------------------------------*
002500     05  TXN-ACCT-TYPE                PIC X(08).
002600     05  TXN-USER-ID                  PIC X(12).
002700*--------------------------------------------------------------*
002800*    DEPOSIT / WITHDRAWAL / INITIAL-DEPOSIT AMOUNT - ZERO FOR   *
002900*    FREEZE, DORMANT, ACTIVATE AND CLOSE TRANSACTIONS           *
003000*--------------------------------------------------------------*
003100     05  TXN-AMOUNT                   PIC S9(13)V99 COMP-3.
003200*--------------------------------------------------------------*
003300*    DATE OF THIS TRANSACTION, SUPPLIED BY THE BATCH DRIVER -   *
003400*    STANDS IN FOR "TODAY" SINCE THIS IS A BATCH, NOT ONLINE,   *
003500*    PROGRAM                                                   *
003600*--------------------------------------------------------------*
003700     05  TXN-DATE                     PIC 9(08).
003800     05  TXN-DATE-R REDEFINES TXN-DATE.
003900         10  TXND-CCYY                PIC 9(04).
004000         10  TXND-MM                  PIC 9(02).
004100         10  TXND-DD                  PIC 9(02).
004200     05  FILLER                       PIC X(20).
